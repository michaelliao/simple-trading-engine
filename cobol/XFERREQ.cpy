000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP
000300*
000400*    XFERREQ     -  TRANSFER REQUEST/RESPONSE BLOCK FOR ASSETSVC
000500*
000600*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000700*    MERIDIAN SECURITIES PROCESSING GROUP.
000800*    ALL RIGHTS RESERVED.
000900*
001000*    #ident  "@(#) trading/copy/XFERREQ.cpy  $Revision: 1.3 $"
001100*
001200*    PURPOSE.
001300*        EVERY CALLER OF ASSETSVC (ORDERSVC, MATCHENG, CLRSVC,
001400*        TRDENG) BUILDS ONE OF THESE AND CALLS "ASSETSVC" USING
001500*        LK-TRANSFER-REQUEST, AT-TABLE-HEADER, WS-COMMON-AREA.
001600*        SPLIT OUT OF ASSETSVC ITSELF SO EVERY CALLER SHARES THE
001700*        IDENTICAL LAYOUT (CR-0146).
001800*
001900*    CHANGE LOG.
002000*        1994-02-08 RPK  CR-0100  ORIGINAL - LIVED INSIDE ASSETSVC.
002100*        1994-05-30 DLM  CR-0131  ADDED CHECK-BALANCE-SW.
002200*        1994-11-14 DLM  CR-0146  PULLED OUT TO ITS OWN MEMBER SO
002300*                                 QUOTSVR/QUOTUPD SUCCESSORS COULDCR-0533 
002400*                                 SHARE THE SAME LAYOUT WITHOUT A
002500*                                 COPY...REPLACING TRICK.
002600*        2004-10-19 RPK  CR-0533  REWORDED THE CR-0146 LOG ENTRY  CR-0533 
002700*                                 ABOVE, WHICH WAS STILL NAMING THCR-0533 
002800*                                 OLD PREDECESSOR SERVERS BY THEIRCR-0533 
002900*                                 OWN INTERNAL NAMES - NO LAYOUT  CR-0533 
003000*                                 CHANGE.                         CR-0533 
003100*
003200 01  LK-TRANSFER-REQUEST.
003300     05  LK-XFER-TYPE              PIC X(1).
003400         88  LK-XFER-AVAIL-AVAIL       VALUE "A".
003500         88  LK-XFER-AVAIL-FROZEN      VALUE "F".
003600         88  LK-XFER-FROZEN-AVAIL      VALUE "R".
003700     05  LK-FROM-USER-ID           PIC S9(9)  COMP-5.
003800     05  LK-TO-USER-ID             PIC S9(9)  COMP-5.
003900     05  LK-ASSET-ID               PIC X(5).
004000     05  LK-AMOUNT                 PIC S9(9)V99.
004100     05  LK-CHECK-BALANCE-SW       PIC X(1).
004200         88  LK-CHECK-BALANCE-YES      VALUE "Y".
004300         88  LK-CHECK-BALANCE-NO       VALUE "N".
004400     05  LK-RETURN-CODE            PIC S9(4)  COMP-5.
004500         88  LK-TRANSFER-OK            VALUE 0.
004600         88  LK-TRANSFER-INSUFFICIENT  VALUE 1.
004700     05  FILLER                    PIC X(09).
