000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP. ALL RIGHTS
000300*    RESERVED.
000400*
000500*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*    MERIDIAN SECURITIES PROCESSING GROUP.
000700*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL
000800*    OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000900*
001000*    #ident  "@(#) trading/batch/MATCHENG.cbl  $Revision: 1.16 $"
001100*    static  char  sccsid[] =
001200*        "@(#) trading/batch/MATCHENG.cbl  $Revision: 1.16 $";
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. MATCHENG.
001600 AUTHOR. R P KOSINSKI.
001700 INSTALLATION. MERIDIAN SECURITIES PROCESSING GROUP - BATCH CENTER.
001800 DATE-WRITTEN. 04/19/94.
001900 DATE-COMPILED.
002000 SECURITY. COMPANY CONFIDENTIAL - BATCH TRADING SUITE.
002100*
002200*    MATCHENG IS THE PRICE/TIME-PRIORITY MATCHING ENGINE OF THE
002300*    TRADING ENGINE BATCH SUITE.  IT OWNS NO STORAGE OF ITS OWN
002400*    BETWEEN CALLS - OT-TABLE AND THE TWO ORDER BOOKS LIVE IN TRDENG
002500*    AND ARE PASSED BY REFERENCE.  ADAPTED FROM THE OLD SELL SCREEN
002600*    CLIENT - THE ACCEPT/CALL/ADD-ANOTHER LOOP OF THAT PROGRAM BECAME
002700*    THE PEEK-BEST-MAKER/FILL/LOOP-AGAIN SHAPE BELOW.  THE ORDER BOOK
002800*    ITSELF (OB-SELL-BOOK/OB-BUY-BOOK) IS HELD ALREADY SORTED BEST-
002900*    MAKER-FIRST, SO "PEEK BEST MAKER" IS ALWAYS JUST SUBSCRIPT 1 -
003000*    THE SORT WORK IS DONE ONCE, ON INSERT, NOT ON EVERY MATCH.
003100*
003200*    CALLED AS:
003300*        CALL "MATCHENG" USING LK-MATCH-REQUEST
003400*                               OT-TABLE-HEADER
003500*                               OB-BOOK-HEADER
003600*                               MT-RESULT-HEADER
003700*                               WS-COMMON-AREA.
003800*
003900*    CHANGE LOG.
004000*        1994-04-19 RPK  CR-0119  ORIGINAL PROGRAM, ADAPTED FROM THE
004100*                                 SELL SCREEN CLIENT.
004200*        1994-08-02 DLM  CR-0150  ADDED THE PARTIAL-FILL LOOP - THE
004300*                                 ORIGINAL ONLY MATCHED ONE MAKER.
004400*        1995-01-11 DLM  CR-0177  TAKER NOW RESTS ON ITS OWN BOOK
004500*                                 WHEN UNFILLED AFTER THE LOOP.
004600*        1995-09-19 RPK  CR-0212  ADDED 4700-CANCEL-ORDER.
004700*        1996-03-04 CJT  CR-0260  BOOKS NOW KEPT SORTED ON INSERT SO
004800*                                 4100-PEEK-BEST-MAKER NEEDS NO SEARCH.
004900*        1998-11-29 DLM  CR-0403  Y2K: NO DATE FIELDS TOUCHED HERE -
005000*                                 REVIEWED, NO CHANGE REQUIRED.
005100*        2001-07-26 CJT  CR-0455  BOOKS ENLARGED TO 2000 ORDERS - SEE
005200*                                 ORDRTAB CR-0455.
005300*        2002-09-03 CJT  CR-0471  4600-INSERT-INTO-BOOK REWRITTEN TO
005400*                                 USE THE NEW OB-xxxx-IDX2 SHIFT INDEX
005500*                                 INSTEAD OF A WORKING-STORAGE ARRAY.
005600*        2004-10-05 RPK  CR-0531  4200-PRICE-CROSS-CHECK WAS FOUND TO
005700*                                 NEVER RUN ITS SELL-SIDE COMPARE - THE
005800*                                 OUTER ELSE WAS BINDING TO THE INNER
005900*                                 IF.  SPLIT INTO 4210/4220 SO EACH
006000*                                 SIDE'S COMPARE CANNOT BE SWALLOWED
006100*                                 BY THE OTHER.  ALSO ADDED THE RUN
006200*                                 COUNTERS AND TRACE PARAGRAPHS BELOW.
006300*        2004-10-12 RPK  CR-0532  WS-ABEND-OCCURRED OUT OF 4710-  CR-0532 
006400*                                 REMOVE-FROM-BOOK WAS NEVER ACTUACR-0532 
006500*                                 TESTED BY ANYTHING - TRDENG NOW CR-0532 
006600*                                 CHECKS IT AFTER EVERY CALL (SEE CR-0532 
006700*                                 TRDENG 1096-CHECK-ABEND, CR-0532CR-0532 
006800*                                 NO CHANGE NEEDED HERE.          CR-0532 
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. MSPG-3090.
007300 OBJECT-COMPUTER. MSPG-3090.
007400 SPECIAL-NAMES.
007500     CLASS DIRECTION-CLASS IS "BUY " "SELL",
007600     UPSI-0 ON STATUS IS WS-TRACE-ON
007700            OFF STATUS IS WS-TRACE-OFF.
007800*
007900 DATA DIVISION.
008000 WORKING-STORAGE SECTION.
008100*****************************************************************
008200*    STANDALONE COUNTERS - CR-0471.
008300*****************************************************************
008400 77  WS-FILL-COUNT-RUN           PIC S9(7)  COMP-5 VALUE ZERO.
008500 77  WS-INSERT-COUNT-RUN         PIC S9(7)  COMP-5 VALUE ZERO.
008600*
008700*****************************************************************
008800*    LOCAL WORK AREA
008900*****************************************************************
009000 01  WS-LOCAL-AREA.
009100     05  WS-TAKER-SUB             PIC S9(4)  COMP-5 VALUE ZERO.
009200     05  WS-MAKER-SUB             PIC S9(4)  COMP-5 VALUE ZERO.
009300     05  WS-MATCHED-AMOUNT        PIC S9(7)V99      VALUE ZERO.
009400     05  WS-INSERT-POS            PIC S9(4)  COMP-5 VALUE ZERO.
009500     05  WS-MATCH-DONE-SW         PIC X(1)          VALUE "N".
009600         88  WS-MATCH-DONE            VALUE "Y".
009700         88  WS-MATCH-NOT-DONE         VALUE "N".
009800     05  WS-ORIGINAL-AMOUNT       PIC S9(7)V99      VALUE ZERO.
009900     05  FILLER                   PIC X(15)         VALUE SPACES.
010000*
010100*    ALTERNATE VIEW OF THE MATCHED-AMOUNT WORK FIELD - SPLIT INTO
010200*    WHOLE-STOCK AND HUNDREDTHS FOR THE TRACE LINE BELOW (CR-0260).
010300 01  WS-MATCHED-TRACE-WORK.
010400     05  WS-MATCHED-TRACE         PIC S9(7)V99      VALUE ZERO.
010500 01  WS-MATCHED-TRACE-ALT REDEFINES WS-MATCHED-TRACE-WORK.
010600     05  WS-MATCHED-TRACE-WHOLE   PIC S9(7).
010700     05  WS-MATCHED-TRACE-CENTS   PIC 99.
010800*
010900*    ALTERNATE VIEW OF THE FILL/INSERT RUN COUNTERS FOR A SINGLE
011000*    COMBINED TRACE DISPLAY - CR-0531.
011100 01  WS-RUN-COUNT-PAIR.
011200     05  WS-RUN-COUNT-FILL        PIC S9(7)  COMP-5 VALUE ZERO.
011300     05  WS-RUN-COUNT-INSERT      PIC S9(7)  COMP-5 VALUE ZERO.
011400 01  WS-RUN-COUNT-PAIR-ALT REDEFINES WS-RUN-COUNT-PAIR.
011500     05  WS-RUN-COUNT-COMBINED    PIC S9(14) COMP-5.
011600*
011700*    ALTERNATE VIEW OF A TABLE PRICE FOR THE CROSS-CHECK TRACE LINE
011800*    ABOVE - CR-0531.
011900 01  WS-PRICE-TRACE-WORK.
012000     05  WS-PRICE-TRACE           PIC S9(7)V99      VALUE ZERO.
012100 01  WS-PRICE-TRACE-ALT REDEFINES WS-PRICE-TRACE-WORK.
012200     05  WS-PRICE-TRACE-WHOLE     PIC S9(7).
012300     05  WS-PRICE-TRACE-CENTS     PIC 99.
012400 01  WS-TRACE-LINE.
012500     05  FILLER                   PIC X(10) VALUE "MATCHENG: ".
012600     05  WS-TRACE-LINE-TEXT       PIC X(60).
012700*
012800 LINKAGE SECTION.
012900*****************************************************************
013000*    MATCH REQUEST BLOCK - ONE CALL, ONE OPERATION.
013100*****************************************************************
013200 01  LK-MATCH-REQUEST.
013300     05  LK-MTC-OPERATION          PIC X(1).
013400         88  LK-MOP-PROCESS            VALUE "P".
013500         88  LK-MOP-CANCEL             VALUE "C".
013600     05  LK-MTC-TAKER-SUBSCRIPT    PIC S9(4)  COMP-5.
013700     05  FILLER                    PIC X(10).
013800*
013900 COPY ORDRTAB.
014000*
014100 COPY MATCHTAB.
014200*
014300 COPY WSCOM.
014400*
014500 PROCEDURE DIVISION USING LK-MATCH-REQUEST
014600                          OT-TABLE-HEADER
014700                          OB-BOOK-HEADER
014800                          MT-RESULT-HEADER
014900                          WS-COMMON-AREA.
015000*
015100*****************************************************************
015200*    1000-START-MATCHENG - ENTRY POINT. ONE OPERATION PER CALL.
015300*****************************************************************
015400 1000-START-MATCHENG.
015500     IF LK-MOP-PROCESS
015600         PERFORM 4000-PROCESS-ORDER THRU 4000-PROCESS-ORDER-EXIT
015700     ELSE
015800         PERFORM 4700-CANCEL-ORDER THRU 4700-CANCEL-ORDER-EXIT.
015900     IF WS-TRACE-ON
016000         PERFORM 1050-TRACE-RUN-COUNTS.
016100     GOBACK.
016200*
016300*****************************************************************
016400*    1050-TRACE-RUN-COUNTS - UPSI-0 DEBUG AID (CR-0531).
016500*****************************************************************
016600 1050-TRACE-RUN-COUNTS.
016700     MOVE WS-FILL-COUNT-RUN TO WS-RUN-COUNT-FILL.
016800     MOVE WS-INSERT-COUNT-RUN TO WS-RUN-COUNT-INSERT.
016900     MOVE SPACES TO WS-TRACE-LINE-TEXT.
017000     STRING "FILLS-AND-INSERTS SO FAR=" DELIMITED BY SIZE
017100            WS-RUN-COUNT-COMBINED DELIMITED BY SIZE
017200       INTO WS-TRACE-LINE-TEXT.
017300     DISPLAY WS-TRACE-LINE.
017400*
017500*****************************************************************
017600*    4000-PROCESS-ORDER - THE MATCHING LOOP FOR ONE INCOMING
017700*    (TAKER) ORDER. WALKS THE OPPOSITE BOOK BEST-PRICE-FIRST UNTIL
017800*    THE TAKER IS FILLED OR NO MORE MAKERS CROSS, THEN RESTS ANY
017900*    REMAINDER ON THE TAKER'S OWN BOOK (CR-0119/CR-0150/CR-0177).
018000*****************************************************************
018100 4000-PROCESS-ORDER.
018200     MOVE LK-MTC-TAKER-SUBSCRIPT TO WS-TAKER-SUB.
018300     MOVE WS-TAKER-SUB TO MT-TAKER-OT-SUBSCRIPT.
018400     MOVE ZERO TO MT-FILL-COUNT.
018500     SET OT-IDX TO WS-TAKER-SUB.
018600     MOVE OT-TAB-AMOUNT (OT-IDX) TO WS-ORIGINAL-AMOUNT.
018700     SET WS-MATCH-NOT-DONE TO TRUE.
018800     PERFORM 4050-MATCH-ONE-STEP THRU 4050-MATCH-ONE-STEP-EXIT
018900         UNTIL WS-MATCH-DONE.
019000     PERFORM 4400-REST-TAKER THRU 4400-REST-TAKER-EXIT.
019100 4000-PROCESS-ORDER-EXIT.
019200     EXIT.
019300*
019400*****************************************************************
019500*    4050-MATCH-ONE-STEP - ONE MAKER LOOKED AT, MATCHED, OR THE
019600*    LOOP STOPPED.
019700*****************************************************************
019800 4050-MATCH-ONE-STEP.
019900     PERFORM 4100-PEEK-BEST-MAKER THRU 4100-PEEK-BEST-MAKER-EXIT.
020000     IF WS-MATCH-DONE
020100         GO TO 4050-MATCH-ONE-STEP-EXIT.
020200     PERFORM 4200-PRICE-CROSS-CHECK THRU 4200-PRICE-CROSS-CHECK-EXIT.
020300     IF WS-MATCH-DONE
020400         GO TO 4050-MATCH-ONE-STEP-EXIT.
020500     PERFORM 4300-POST-FILL THRU 4300-POST-FILL-EXIT.
020600 4050-MATCH-ONE-STEP-EXIT.
020700     EXIT.
020800*
020900*****************************************************************
021000*    4100-PEEK-BEST-MAKER - FRONT SLOT OF THE OPPOSITE BOOK, OR
021100*    STOP THE LOOP IF THAT BOOK IS EMPTY. THE BOOK IS ALREADY IN
021200*    BEST-MAKER-FIRST ORDER SO THIS NEVER SEARCHES (CR-0260).
021300*****************************************************************
021400 4100-PEEK-BEST-MAKER.
021500     SET OT-IDX TO WS-TAKER-SUB.
021600     IF OT-TAB-DIRECTION-BUY (OT-IDX)
021700         IF OB-SELL-BOOK-COUNT = ZERO
021800             SET WS-MATCH-DONE TO TRUE
021900             GO TO 4100-PEEK-BEST-MAKER-EXIT
022000         ELSE
022100             SET OB-SELL-IDX TO 1
022200             MOVE OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX) TO WS-MAKER-SUB
022300     ELSE
022400         IF OB-BUY-BOOK-COUNT = ZERO
022500             SET WS-MATCH-DONE TO TRUE
022600             GO TO 4100-PEEK-BEST-MAKER-EXIT
022700         ELSE
022800             SET OB-BUY-IDX TO 1
022900             MOVE OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX) TO WS-MAKER-SUB.
023000 4100-PEEK-BEST-MAKER-EXIT.
023100     EXIT.
023200*
023300*****************************************************************
023400*    4200-PRICE-CROSS-CHECK - A BUY TAKER STOPS WHEN ITS PRICE IS
023500*    BELOW THE BEST ASK; A SELL TAKER STOPS WHEN ITS PRICE IS
023600*    ABOVE THE BEST BID (CR-0119).
023700*****************************************************************
023800 4200-PRICE-CROSS-CHECK.
023900     SET OT-IDX TO WS-TAKER-SUB.
024000     SET OT-IDX2 TO WS-MAKER-SUB.
024100     IF OT-TAB-DIRECTION-BUY (OT-IDX)
024200         GO TO 4210-CHECK-BUY-CROSS.
024300     GO TO 4220-CHECK-SELL-CROSS.
024400 4210-CHECK-BUY-CROSS.
024500     IF OT-TAB-PRICE (OT-IDX) < OT-TAB-PRICE (OT-IDX2)
024600         SET WS-MATCH-DONE TO TRUE.
024700     GO TO 4200-PRICE-CROSS-CHECK-EXIT.
024800 4220-CHECK-SELL-CROSS.
024900     IF OT-TAB-PRICE (OT-IDX) > OT-TAB-PRICE (OT-IDX2)
025000         SET WS-MATCH-DONE TO TRUE.
025100 4200-PRICE-CROSS-CHECK-EXIT.
025200     IF WS-TRACE-ON
025300         PERFORM 4230-TRACE-CROSS-CHECK THRU 4230-TRACE-CROSS-CHECK-EXIT.
025400     EXIT.
025500*
025600*****************************************************************
025700*    4230-TRACE-CROSS-CHECK - UPSI-0 DEBUG AID (CR-0531).  SHOWS
025800*    THE TWO PRICES THE CHECK ABOVE JUST COMPARED.
025900*****************************************************************
026000 4230-TRACE-CROSS-CHECK.
026100     MOVE OT-TAB-PRICE (OT-IDX) TO WS-PRICE-TRACE-WORK.
026200     MOVE SPACES TO WS-TRACE-LINE-TEXT.
026300     STRING "CROSS-CHECK TAKER-PRICE=" DELIMITED BY SIZE
026400            WS-PRICE-TRACE-WHOLE DELIMITED BY SIZE
026500            "." DELIMITED BY SIZE
026600            WS-PRICE-TRACE-CENTS DELIMITED BY SIZE
026700            " DONE=" DELIMITED BY SIZE
026800            WS-MATCH-DONE-SW DELIMITED BY SIZE
026900       INTO WS-TRACE-LINE-TEXT.
027000     DISPLAY WS-TRACE-LINE.
027100 4230-TRACE-CROSS-CHECK-EXIT.
027200     EXIT.
027300*
027400*****************************************************************
027500*    4300-POST-FILL - MATCHES MIN(TAKER-UNFILLED, MAKER-UNFILLED)
027600*    AT THE MAKER'S PRICE, RECORDS A MATCH-RECORD, AND UPDATES
027700*    BOTH ORDERS. A MAKER THAT REACHES ZERO LEAVES ITS BOOK HERE;
027800*    THE TAKER NEVER LEAVES A BOOK HERE - IT IS NOT ON ONE YET
027900*    (CR-0150).
028000*****************************************************************
028100 4300-POST-FILL.
028200     SET OT-IDX TO WS-TAKER-SUB.
028300     SET OT-IDX2 TO WS-MAKER-SUB.
028400     IF OT-TAB-UNFILLED-AMOUNT (OT-IDX) <
028500            OT-TAB-UNFILLED-AMOUNT (OT-IDX2)
028600         MOVE OT-TAB-UNFILLED-AMOUNT (OT-IDX) TO WS-MATCHED-AMOUNT
028700     ELSE
028800         MOVE OT-TAB-UNFILLED-AMOUNT (OT-IDX2) TO WS-MATCHED-AMOUNT.
028900*
029000     ADD 1 TO MT-FILL-COUNT.
029100     ADD 1 TO WS-FILL-COUNT-RUN.
029200     SET MT-IDX TO MT-FILL-COUNT.
029300     MOVE OT-TAB-SEQUENCE-ID (OT-IDX2) TO
029400          MT-LIST-MAKER-SEQUENCE-ID (MT-IDX).
029500     MOVE OT-TAB-USER-ID (OT-IDX2) TO MT-LIST-MAKER-USER-ID (MT-IDX).
029600     MOVE OT-TAB-PRICE (OT-IDX2) TO MT-LIST-MATCH-PRICE (MT-IDX).
029700     MOVE WS-MATCHED-AMOUNT TO MT-LIST-MATCH-AMOUNT (MT-IDX).
029800*
029900     SUBTRACT WS-MATCHED-AMOUNT FROM OT-TAB-UNFILLED-AMOUNT (OT-IDX).
030000     SUBTRACT WS-MATCHED-AMOUNT FROM OT-TAB-UNFILLED-AMOUNT (OT-IDX2).
030100*
030200     IF WS-TRACE-ON
030300         PERFORM 4350-TRACE-FILL.
030400*
030500     IF OT-TAB-UNFILLED-AMOUNT (OT-IDX2) = ZERO
030600         SET OT-TAB-FULLY-FILLED (OT-IDX2) TO TRUE
030700         PERFORM 4650-REMOVE-MAKER-FROM-BOOK
030800     ELSE
030900         SET OT-TAB-PARTIALLY-FILLED (OT-IDX2) TO TRUE.
031000*
031100     IF OT-TAB-UNFILLED-AMOUNT (OT-IDX) = ZERO
031200         SET OT-TAB-FULLY-FILLED (OT-IDX) TO TRUE
031300         SET WS-MATCH-DONE TO TRUE.
031400 4300-POST-FILL-EXIT.
031500     EXIT.
031600*
031700*****************************************************************
031800*    4350-TRACE-FILL - UPSI-0 DEBUG AID (CR-0260).
031900*****************************************************************
032000 4350-TRACE-FILL.
032100     MOVE WS-MATCHED-AMOUNT TO WS-MATCHED-TRACE-WORK.
032200     MOVE SPACES TO WS-TRACE-LINE-TEXT.
032300     STRING "FILL MAKER " DELIMITED BY SIZE
032400            OT-TAB-SEQUENCE-ID (OT-IDX2) DELIMITED BY SIZE
032500            " QTY " DELIMITED BY SIZE
032600            WS-MATCHED-TRACE-WHOLE DELIMITED BY SIZE
032700            "." DELIMITED BY SIZE
032800            WS-MATCHED-TRACE-CENTS DELIMITED BY SIZE
032900       INTO WS-TRACE-LINE-TEXT.
033000     DISPLAY WS-TRACE-LINE.
033100*
033200*****************************************************************
033300*    4400-REST-TAKER - IF THE TAKER STILL HAS UNFILLED QUANTITY
033400*    AFTER THE LOOP, IT GOES ON ITS OWN BOOK; ITS STATUS REFLECTS
033500*    WHETHER ANY FILL OCCURRED AT ALL (CR-0177).
033600*****************************************************************
033700 4400-REST-TAKER.
033800     SET OT-IDX TO WS-TAKER-SUB.
033900     IF OT-TAB-UNFILLED-AMOUNT (OT-IDX) = ZERO
034000         GO TO 4400-REST-TAKER-EXIT.
034100     IF OT-TAB-UNFILLED-AMOUNT (OT-IDX) < WS-ORIGINAL-AMOUNT
034200         SET OT-TAB-PARTIALLY-FILLED (OT-IDX) TO TRUE
034300     ELSE
034400         SET OT-TAB-PENDING (OT-IDX) TO TRUE.
034500     PERFORM 4600-INSERT-INTO-BOOK THRU 4600-INSERT-INTO-BOOK-EXIT.
034600 4400-REST-TAKER-EXIT.
034700     EXIT.
034800*
034900*****************************************************************
035000*    4600-INSERT-INTO-BOOK - INSERTS WS-TAKER-SUB INTO ITS OWN
035100*    BOOK IN PRICE/TIME PRIORITY ORDER. BUY-BOOK IS HELD HIGHEST-
035200*    PRICE-FIRST, SELL-BOOK LOWEST-PRICE-FIRST; EQUAL PRICES GO
035300*    BEHIND EVERY EXISTING ENTRY AT THAT PRICE SO EARLIER SEQUENCE
035400*    IDS KEEP PRIORITY (CR-0260/CR-0471).
035500*****************************************************************
035600 4600-INSERT-INTO-BOOK.
035700     ADD 1 TO WS-INSERT-COUNT-RUN.
035800     SET OT-IDX TO WS-TAKER-SUB.
035900     IF OT-TAB-DIRECTION-BUY (OT-IDX)
036000         PERFORM 4610-FIND-BUY-INSERT-POS
036100         PERFORM 4620-SHIFT-BUY-BOOK-DOWN
036200             VARYING OB-BUY-IDX FROM OB-BUY-BOOK-COUNT BY -1
036300             UNTIL OB-BUY-IDX < WS-INSERT-POS
036400         ADD 1 TO OB-BUY-BOOK-COUNT
036500         SET OB-BUY-IDX TO WS-INSERT-POS
036600         MOVE WS-TAKER-SUB TO OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX)
036700     ELSE
036800         PERFORM 4630-FIND-SELL-INSERT-POS
036900         PERFORM 4640-SHIFT-SELL-BOOK-DOWN
037000             VARYING OB-SELL-IDX FROM OB-SELL-BOOK-COUNT BY -1
037100             UNTIL OB-SELL-IDX < WS-INSERT-POS
037200         ADD 1 TO OB-SELL-BOOK-COUNT
037300         SET OB-SELL-IDX TO WS-INSERT-POS
037400         MOVE WS-TAKER-SUB TO OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX).
037500 4600-INSERT-INTO-BOOK-EXIT.
037600     EXIT.
037700*
037800*****************************************************************
037900*    4610-FIND-BUY-INSERT-POS - FIRST SLOT WHOSE PRICE IS LOWER
038000*    THAN THE NEW ORDER'S; APPENDS AT THE END IF NONE IS LOWER.
038100*****************************************************************
038200 4610-FIND-BUY-INSERT-POS.
038300     MOVE OB-BUY-BOOK-COUNT TO WS-INSERT-POS.
038400     ADD 1 TO WS-INSERT-POS.
038500     IF OB-BUY-BOOK-COUNT = ZERO
038600         GO TO 4610-FIND-BUY-INSERT-POS-EXIT.
038700     SET OB-BUY-IDX TO 1.
038800     SEARCH OB-BUY-BOOK
038900         AT END NEXT SENTENCE
039000         WHEN OT-TAB-PRICE (OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX)) <
039100                 OT-TAB-PRICE (OT-IDX)
039200             SET WS-INSERT-POS TO OB-BUY-IDX.
039300 4610-FIND-BUY-INSERT-POS-EXIT.
039400     EXIT.
039500*
039600*****************************************************************
039700*    4620-SHIFT-BUY-BOOK-DOWN - ONE SLOT OF THE MAKE-ROOM SHIFT.
039800*****************************************************************
039900 4620-SHIFT-BUY-BOOK-DOWN.
040000     SET OB-BUY-IDX2 TO OB-BUY-IDX.
040100     SET OB-BUY-IDX2 UP BY 1.
040200     MOVE OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX) TO
040300          OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX2).
040400*
040500*****************************************************************
040600*    4630-FIND-SELL-INSERT-POS - FIRST SLOT WHOSE PRICE IS HIGHER
040700*    THAN THE NEW ORDER'S; APPENDS AT THE END IF NONE IS HIGHER.
040800*****************************************************************
040900 4630-FIND-SELL-INSERT-POS.
041000     MOVE OB-SELL-BOOK-COUNT TO WS-INSERT-POS.
041100     ADD 1 TO WS-INSERT-POS.
041200     IF OB-SELL-BOOK-COUNT = ZERO
041300         GO TO 4630-FIND-SELL-INSERT-POS-EXIT.
041400     SET OB-SELL-IDX TO 1.
041500     SEARCH OB-SELL-BOOK
041600         AT END NEXT SENTENCE
041700         WHEN OT-TAB-PRICE (OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX)) >
041800                 OT-TAB-PRICE (OT-IDX)
041900             SET WS-INSERT-POS TO OB-SELL-IDX.
042000 4630-FIND-SELL-INSERT-POS-EXIT.
042100     EXIT.
042200*
042300*****************************************************************
042400*    4640-SHIFT-SELL-BOOK-DOWN - ONE SLOT OF THE MAKE-ROOM SHIFT.
042500*****************************************************************
042600 4640-SHIFT-SELL-BOOK-DOWN.
042700     SET OB-SELL-IDX2 TO OB-SELL-IDX.
042800     SET OB-SELL-IDX2 UP BY 1.
042900     MOVE OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX) TO
043000          OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX2).
043100*
043200*****************************************************************
043300*    4650-REMOVE-MAKER-FROM-BOOK - DROPS THE FRONT SLOT (SUBSCRIPT
043400*    1) OF WHICHEVER BOOK THE MAKER WAS ON - A FILLED MAKER IS
043500*    ALWAYS AT THE FRONT BECAUSE 4100-PEEK-BEST-MAKER ONLY EVER
043600*    LOOKS AT SUBSCRIPT 1 (CR-0260).
043700*****************************************************************
043800 4650-REMOVE-MAKER-FROM-BOOK.
043900     SET OT-IDX TO WS-TAKER-SUB.
044000     IF OT-TAB-DIRECTION-BUY (OT-IDX)
044100         PERFORM 4660-SHIFT-SELL-BOOK-UP
044200             VARYING OB-SELL-IDX FROM 1 BY 1
044300             UNTIL OB-SELL-IDX >= OB-SELL-BOOK-COUNT
044400         SUBTRACT 1 FROM OB-SELL-BOOK-COUNT
044500     ELSE
044600         PERFORM 4670-SHIFT-BUY-BOOK-UP
044700             VARYING OB-BUY-IDX FROM 1 BY 1
044800             UNTIL OB-BUY-IDX >= OB-BUY-BOOK-COUNT
044900         SUBTRACT 1 FROM OB-BUY-BOOK-COUNT.
045000*
045100*****************************************************************
045200*    4660-SHIFT-SELL-BOOK-UP - ONE SLOT OF THE CLOSE-THE-GAP SHIFT.
045300*****************************************************************
045400 4660-SHIFT-SELL-BOOK-UP.
045500     SET OB-SELL-IDX2 TO OB-SELL-IDX.
045600     SET OB-SELL-IDX2 UP BY 1.
045700     MOVE OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX2) TO
045800          OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX).
045900*
046000*****************************************************************
046100*    4670-SHIFT-BUY-BOOK-UP - ONE SLOT OF THE CLOSE-THE-GAP SHIFT.
046200*****************************************************************
046300 4670-SHIFT-BUY-BOOK-UP.
046400     SET OB-BUY-IDX2 TO OB-BUY-IDX.
046500     SET OB-BUY-IDX2 UP BY 1.
046600     MOVE OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX2) TO
046700          OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX).
046800*
046900*****************************************************************
047000*    4700-CANCEL-ORDER - REMOVES LK-MTC-TAKER-SUBSCRIPT FROM ITS
047100*    OWN BOOK AND MARKS IT CANCELLED. ABENDS IF IT IS NOT ON THE
047200*    BOOK IT SHOULD BE ON - THE CALLER SHOULD ALREADY KNOW IT IS
047300*    (CR-0212).
047400*****************************************************************
047500 4700-CANCEL-ORDER.
047600     MOVE LK-MTC-TAKER-SUBSCRIPT TO WS-TAKER-SUB.
047700     SET OT-IDX TO WS-TAKER-SUB.
047800     PERFORM 4710-REMOVE-FROM-BOOK THRU 4710-REMOVE-FROM-BOOK-EXIT.
047900     SET OT-TAB-CANCELLED (OT-IDX) TO TRUE.
048000 4700-CANCEL-ORDER-EXIT.
048100     EXIT.
048200*
048300*****************************************************************
048400*    4710-REMOVE-FROM-BOOK - SEARCHES THE ORDER'S OWN BOOK FOR ITS
048500*    SUBSCRIPT AND CLOSES THE GAP.
048600*****************************************************************
048700 4710-REMOVE-FROM-BOOK.
048800     IF OT-TAB-DIRECTION-BUY (OT-IDX)
048900         SET OB-BUY-IDX TO 1
049000         SEARCH OB-BUY-BOOK
049100             AT END
049200                 MOVE "MATCHENG: CANCEL, ORDER NOT ON BUY BOOK"
049300                     TO WS-ABEND-TEXT
049400                 SET WS-ABEND-OCCURRED TO TRUE
049500                 DISPLAY WS-ABEND-TEXT
049600                 GO TO 4710-REMOVE-FROM-BOOK-EXIT
049700             WHEN OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX) = WS-TAKER-SUB
049800                 PERFORM 4670-SHIFT-BUY-BOOK-UP
049900                     VARYING OB-BUY-IDX FROM OB-BUY-IDX BY 1
050000                     UNTIL OB-BUY-IDX >= OB-BUY-BOOK-COUNT
050100                 SUBTRACT 1 FROM OB-BUY-BOOK-COUNT
050200     ELSE
050300         SET OB-SELL-IDX TO 1
050400         SEARCH OB-SELL-BOOK
050500             AT END
050600                 MOVE "MATCHENG: CANCEL, ORDER NOT ON SELL BOOK"
050700                     TO WS-ABEND-TEXT
050800                 SET WS-ABEND-OCCURRED TO TRUE
050900                 DISPLAY WS-ABEND-TEXT
051000                 GO TO 4710-REMOVE-FROM-BOOK-EXIT
051100             WHEN OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX) = WS-TAKER-SUB
051200                 PERFORM 4660-SHIFT-SELL-BOOK-UP
051300                     VARYING OB-SELL-IDX FROM OB-SELL-IDX BY 1
051400                     UNTIL OB-SELL-IDX >= OB-SELL-BOOK-COUNT
051500                 SUBTRACT 1 FROM OB-SELL-BOOK-COUNT.
051600 4710-REMOVE-FROM-BOOK-EXIT.
051700     EXIT.
