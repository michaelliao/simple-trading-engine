000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP
000300*
000400*    MATCHTAB    -  MATCH FILL ROW AND PER-ORDER MATCH-RESULT LIST
000500*
000600*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000700*    MERIDIAN SECURITIES PROCESSING GROUP.
000800*    ALL RIGHTS RESERVED.
000900*
001000*    #ident  "@(#) trading/copy/MATCHTAB.cpy  $Revision: 1.6 $"
001100*
001200*    PURPOSE.
001300*        MT-ENTRY IS ONE FILL AGAINST ONE MAKER ORDER, PRODUCED BY
001400*        MATCHENG 4000-PROCESS-ORDER AND CONSUMED BY CLRSVC
001500*        5000-CLEAR-MATCH-RESULT.  MT-RESULT-LIST IS THE FULL SET
001600*        OF FILLS FOR ONE INCOMING (TAKER) ORDER, IN THE ORDER THEY
001700*        WERE MATCHED - CLEARING MUST WALK THEM IN THAT ORDER.
001800*
001900*    CHANGE LOG.
002000*        1995-09-19 RPK  CR-0212  ORIGINAL MEMBER.
002100*        1996-03-04 CJT  CR-0260  SIZED LIST TO 200 FILLS PER ORDER.
002200*        2001-07-26 CJT  CR-0455  ADDED MT-TAKER-SUBSCRIPT TO HEADER.
002300*
002400 01  MT-ENTRY.
002500     05  MT-MAKER-SEQUENCE-ID         PIC S9(9)  COMP-5.
002600     05  MT-MAKER-USER-ID             PIC S9(9)  COMP-5.
002700     05  MT-MATCH-PRICE               PIC S9(9)V99.
002800     05  MT-MATCH-AMOUNT              PIC S9(7)V99.
002900     05  FILLER                       PIC X(09).
003000*
003100 01  MT-ENTRY-ALT-VIEW REDEFINES MT-ENTRY.
003200     05  MT-ALT-MAKER-KEY.
003300         10  MT-ALT-MAKER-SEQUENCE-ID PIC S9(9)  COMP-5.
003400         10  MT-ALT-MAKER-USER-ID     PIC S9(9)  COMP-5.
003500     05  MT-ALT-TRADE-MONEY.
003600         10  MT-ALT-MATCH-PRICE       PIC S9(9)V99.
003700         10  MT-ALT-MATCH-AMOUNT      PIC S9(7)V99.
003800     05  FILLER                       PIC X(09).
003900*
004000 01  MT-RESULT-HEADER.
004100     05  MT-TAKER-OT-SUBSCRIPT        PIC S9(4)  COMP-5.
004200     05  MT-FILL-COUNT                PIC S9(4)  COMP-5 VALUE ZERO.
004300     05  MT-RESULT-LIST OCCURS 0 TO 200 TIMES
004400             DEPENDING ON MT-FILL-COUNT
004500             INDEXED BY MT-IDX.
004600         10  MT-LIST-MAKER-SEQUENCE-ID   PIC S9(9)  COMP-5.
004700         10  MT-LIST-MAKER-USER-ID       PIC S9(9)  COMP-5.
004800         10  MT-LIST-MATCH-PRICE         PIC S9(9)V99.
004900         10  MT-LIST-MATCH-AMOUNT        PIC S9(7)V99.
