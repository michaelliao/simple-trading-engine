000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP. ALL RIGHTS
000300*    RESERVED.
000400*
000500*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*    MERIDIAN SECURITIES PROCESSING GROUP.
000700*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL
000800*    OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000900*
001000*    #ident  "@(#) trading/batch/ASSETSVC.cbl  $Revision: 1.14 $"
001100*    static  char  sccsid[] =
001200*        "@(#) trading/batch/ASSETSVC.cbl  $Revision: 1.14 $";
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. ASSETSVC.
001600 AUTHOR. R P KOSINSKI.
001700 INSTALLATION. MERIDIAN SECURITIES PROCESSING GROUP - BATCH CENTER.
001800 DATE-WRITTEN. 02/08/94.
001900 DATE-COMPILED.
002000 SECURITY. COMPANY CONFIDENTIAL - BATCH TRADING SUITE.
002100*
002200*    ASSETSVC IS THE LEDGER SUBPROGRAM OF THE TRADING ENGINE
002300*    BATCH SUITE.  IT HOLDS NO STORAGE OF ITS OWN BETWEEN CALLS -
002400*    THE ASSET LEDGER TABLE (AT-TABLE) LIVES IN TRDENG AND IS
002500*    PASSED BY REFERENCE ON EVERY CALL, THE SAME WAY THE ORIGINAL
002600*    CUSTUPD SERVICE USED TO PASS CUST-REC BACK AND FORTH OVER ITSCR-0533 
002700*    OWN SERVICE-ENTRY/SERVICE-RETURN BOUNDARY.                   CR-0533 
002800*
002900*    CALLED AS:
003000*        CALL "ASSETSVC" USING LK-TRANSFER-REQUEST
003100*                               AT-TABLE-HEADER
003200*                               WS-COMMON-AREA.
003300*
003400*    CHANGE LOG.
003500*        1994-02-08 RPK  CR-0100  ORIGINAL PROGRAM, ADAPTED FROM THE
003600*                                 CUSTUPD FUND-PURCHASE LEDGER UPDCR-0533 
003700*        1994-02-21 RPK  CR-0104  ADDED AVAILABLE-TO-FROZEN TRANSFER
003800*                                 KIND FOR ORDER COLLATERAL FREEZE.
003900*        1994-05-30 DLM  CR-0131  ADDED CHECK-BALANCE-SW AND THE
004000*                                 2150-CHECK-BALANCE PARAGRAPH.
004100*        1994-09-12 DLM  CR-0148  FIXED: ZERO-AMOUNT TRANSFER NOW
004200*                                 SUCCEEDS WITHOUT TOUCHING EITHER ROW.
004300*        1995-01-11 DLM  CR-0177  ADDED ABEND ON NEGATIVE AMOUNT.
004400*        1995-09-19 RPK  CR-0212  ADDED FROZEN-TO-AVAILABLE TRANSFER
004500*                                 KIND FOR SETTLEMENT AND CANCELS.
004600*        1996-03-04 CJT  CR-0260  NEW ROWS NOW ZERO-INITIALISED AND
004700*                                 STAMPED T/D IN 2100-FIND-OR-INIT-ROW
004800*                                 INSTEAD OF AT CALLER-SIDE.
004900*        1998-11-02 DLM  CR-0401  Y2K: AT-LAST-TXN-DATE NOW STAMPED
005000*                                 FROM WS-RUN-DATE (9(8)), NOT A 2-
005100*                                 DIGIT YEAR CLOCK VALUE.
005200*        2001-07-26 CJT  CR-0455  LEDGER TABLE ENLARGED TO 400 ROWS -
005300*                                 SEE ASSETTAB CR-0455.
005400*        2004-10-05 RPK  CR-0530  NO BALANCE CHECK PERFORMED ON THE
005500*                                 DEBT ACCOUNT SIDE OF A DEPOSIT.
005600*        2004-10-05 RPK  CR-0531  ADDED THE BALANCE-CHECK TRACE WORK
005700*                                 AREA AND 2160-TRACE-INSUFFICIENT
005800*                                 BELOW - NO CHANGE TO THE TRANSFER
005900*                                 LOGIC ITSELF.
006000*        2004-10-12 RPK  CR-0532  THE NEGATIVE-AMOUNT ABEND IN
006100*                                 2000-TRY-TRANSFER LEFT LK-RETURN-
006200*                                 CODE AT LK-TRANSFER-OK, SO A
006300*                                 CALLER THAT ONLY CHECKS ITS OWN
006400*                                 RETURN CODE - RATHER THAN TRDENG'S
006500*                                 NEW 1096-CHECK-ABEND - WOULD HAVE
006600*                                 BELIEVED THE POST WENT THROUGH.
006700*                                 NOW SETS LK-TRANSFER-INSUFFICIENT.
006800*        2004-10-19 RPK  CR-0533  REWORDED THE HEADER NARRATIVE ANCR-0533 
006900*                                 TWO PARAGRAPH BANNERS THAT WERE CR-0533 
007000*                                 STILL NAMING THE OLD PREDECESSORCR-0533 
007100*                                 SERVER AND MIDDLEWARE BY THEIR OCR-0533 
007200*                                 INTERNAL NAMES - NO LOGIC CHANGECR-0533 
007300*
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. MSPG-3090.
007700 OBJECT-COMPUTER. MSPG-3090.
007800 SPECIAL-NAMES.
007900     CLASS ASSET-ID-CLASS IS "FIAT " "STOCK",
008000     UPSI-0 ON STATUS IS WS-TRACE-ON
008100            OFF STATUS IS WS-TRACE-OFF.
008200*
008300 DATA DIVISION.
008400 WORKING-STORAGE SECTION.
008500*****************************************************************
008600*    COMMON CONSTANTS AND SWITCHES (SHARED COPYBOOK)
008700*****************************************************************
008800*****************************************************************
008900*    STANDALONE COUNTERS - CR-0530.  KEPT FOR THE SAME REASON THE
009000*    OLD CUSTUPD LEDGER SERVER KEPT A CALL COUNT ON THE TERMINATE
009100*    SCREEN - A CHEAP CROSS-CHECK AGAINST TRDENG'S OWN WS-TXN-COUNT.
009200*****************************************************************
009300 77  WS-TRANSFER-COUNT           PIC S9(7)  COMP-5 VALUE ZERO.
009400 77  WS-ROW-APPEND-COUNT         PIC S9(7)  COMP-5 VALUE ZERO.
009500*
009600 01  WS-LOCAL-AREA.
009700     05  WS-FROM-ROW-SUB          PIC S9(4)  COMP-5 VALUE ZERO.
009800     05  WS-TO-ROW-SUB            PIC S9(4)  COMP-5 VALUE ZERO.
009900     05  WS-SOURCE-COLUMN         PIC S9(9)V99      VALUE ZERO.
010000     05  FILLER                   PIC X(20)         VALUE SPACES.
010100*
010200*    TRACE WORK AREAS - ONLY TOUCHED WHEN UPSI-0 IS ON (CR-0212).
010300 01  WS-TRACE-DATE-WORK.
010400     05  WS-TRACE-DATE            PIC 9(8)          VALUE ZERO.
010500 01  WS-TRACE-DATE-ALT REDEFINES WS-TRACE-DATE-WORK.
010600     05  WS-TRACE-YEAR            PIC 9(4).
010700     05  WS-TRACE-MONTH           PIC 9(2).
010800     05  WS-TRACE-DAY             PIC 9(2).
010900 01  WS-AMOUNT-TRACE-WORK.
011000     05  WS-AMOUNT-TRACE          PIC S9(9)V99      VALUE ZERO.
011100 01  WS-AMOUNT-TRACE-ALT REDEFINES WS-AMOUNT-TRACE-WORK.
011200     05  WS-AMOUNT-TRACE-WHOLE    PIC S9(9).
011300     05  WS-AMOUNT-TRACE-CENTS    PIC 99.
011400*
011500*    BALANCE-CHECK TRACE WORK AREA - CR-0531.
011600 01  WS-BALANCE-TRACE-WORK.
011700     05  WS-BALANCE-TRACE         PIC S9(9)V99      VALUE ZERO.
011800 01  WS-BALANCE-TRACE-ALT REDEFINES WS-BALANCE-TRACE-WORK.
011900     05  WS-BALANCE-TRACE-WHOLE   PIC S9(9).
012000     05  WS-BALANCE-TRACE-CENTS   PIC 99.
012100 01  WS-TRACE-LINE.
012200     05  FILLER                   PIC X(10) VALUE "ASSETSVC: ".
012300     05  WS-TRACE-LINE-TEXT       PIC X(60).
012400*
012500 LINKAGE SECTION.
012600*****************************************************************
012700*    TRANSFER REQUEST/RESPONSE BLOCK - ONE TRY-TRANSFER CALL
012800*****************************************************************
012900 COPY XFERREQ.
013000*
013100 COPY ASSETTAB.
013200*
013300 COPY WSCOM.
013400*
013500 PROCEDURE DIVISION USING LK-TRANSFER-REQUEST
013600                          AT-TABLE-HEADER
013700                          WS-COMMON-AREA.
013800*
013900*****************************************************************
014000*    1000-START-ASSETSVC - ENTRY POINT
014100*****************************************************************
014200 1000-START-ASSETSVC.
014300     SET LK-TRANSFER-OK TO TRUE.
014400     PERFORM 2000-TRY-TRANSFER THRU 2000-TRY-TRANSFER-EXIT.
014500     GOBACK.
014600*
014700*****************************************************************
014800*    2000-TRY-TRANSFER - THE SINGLE LEDGER-MOVEMENT PRIMITIVE.
014900*    ALL FOUR BATCH OPERATIONS (DEPOSIT, ORDER-FREEZE, SETTLE,
015000*    CANCEL-UNFREEZE) DRIVE THROUGH HERE - NOTHING ELSE IN THE
015100*    SUITE TOUCHES AT-TABLE DIRECTLY.
015200*****************************************************************
015300 2000-TRY-TRANSFER.
015400     ADD 1 TO WS-TRANSFER-COUNT.
015500     IF LK-AMOUNT = ZERO
015600         GO TO 2000-TRY-TRANSFER-EXIT.
015700     IF LK-AMOUNT < ZERO
015800         MOVE "ASSETSVC: NEGATIVE TRANSFER AMOUNT" TO WS-ABEND-TEXT
015900         SET WS-ABEND-OCCURRED TO TRUE
016000         SET LK-TRANSFER-INSUFFICIENT TO TRUE
016100         DISPLAY WS-ABEND-TEXT
016200         GO TO 2000-TRY-TRANSFER-EXIT.
016300*
016400     IF WS-TRACE-ON
016500         PERFORM 2050-TRACE-TRANSFER.
016600*
016700     MOVE LK-FROM-USER-ID TO AT-ALT-USER-ID.
016800     MOVE LK-ASSET-ID TO AT-ALT-ASSET-ID.
016900     PERFORM 2100-FIND-OR-INIT-ROW THRU 2100-FIND-OR-INIT-ROW-EXIT.
017000     MOVE AT-IDX TO WS-FROM-ROW-SUB.
017100*
017200     MOVE LK-TO-USER-ID TO AT-ALT-USER-ID.
017300     MOVE LK-ASSET-ID TO AT-ALT-ASSET-ID.
017400     PERFORM 2100-FIND-OR-INIT-ROW THRU 2100-FIND-OR-INIT-ROW-EXIT.
017500     MOVE AT-IDX TO WS-TO-ROW-SUB.
017600*
017700     SET AT-IDX TO WS-FROM-ROW-SUB.
017800     IF LK-XFER-AVAIL-AVAIL
017900         MOVE AT-TAB-AVAILABLE (AT-IDX) TO WS-SOURCE-COLUMN
018000     ELSE IF LK-XFER-AVAIL-FROZEN
018100         MOVE AT-TAB-AVAILABLE (AT-IDX) TO WS-SOURCE-COLUMN
018200     ELSE
018300         MOVE AT-TAB-FROZEN (AT-IDX) TO WS-SOURCE-COLUMN.
018400*
018500     IF LK-CHECK-BALANCE-YES
018600         PERFORM 2150-CHECK-BALANCE
018700         IF LK-TRANSFER-INSUFFICIENT
018800             GO TO 2000-TRY-TRANSFER-EXIT.
018900*
019000     SET AT-IDX TO WS-FROM-ROW-SUB.
019100     SET AT-IDX2 TO WS-TO-ROW-SUB.
019200     IF LK-XFER-AVAIL-AVAIL
019300         PERFORM 2200-POST-AVAIL-TO-AVAIL
019400     ELSE IF LK-XFER-AVAIL-FROZEN
019500         PERFORM 2300-POST-AVAIL-TO-FROZEN
019600     ELSE
019700         PERFORM 2400-POST-FROZEN-TO-AVAIL.
019800*
019900     SET AT-IDX TO WS-FROM-ROW-SUB.
020000     MOVE WS-RUN-DATE TO AT-TAB-LAST-TXN-DATE (AT-IDX).
020100     SET AT-IDX TO WS-TO-ROW-SUB.
020200     MOVE WS-RUN-DATE TO AT-TAB-LAST-TXN-DATE (AT-IDX).
020300 2000-TRY-TRANSFER-EXIT.
020400     EXIT.
020500*
020600*****************************************************************
020700*    2050-TRACE-TRANSFER - UPSI-0 DEBUG AID. A SHOP CONVENTION
020800*    FROM THE OLD ONLINE SERVERS - LEFT ON UPSI-0 SO NOBODY HAS   CR-0533 
020900*    TO RECOMPILE TO WATCH A RUN (CR-0212).
021000*****************************************************************
021100 2050-TRACE-TRANSFER.
021200     MOVE WS-RUN-DATE TO WS-TRACE-DATE-WORK.
021300     MOVE LK-AMOUNT TO WS-AMOUNT-TRACE-WORK.
021400     MOVE SPACES TO WS-TRACE-LINE-TEXT.
021500     STRING "XFER " DELIMITED BY SIZE
021600            LK-XFER-TYPE DELIMITED BY SIZE
021700            " AMT " DELIMITED BY SIZE
021800            WS-AMOUNT-TRACE-WHOLE DELIMITED BY SIZE
021900            "." DELIMITED BY SIZE
022000            WS-AMOUNT-TRACE-CENTS DELIMITED BY SIZE
022100            " ON " DELIMITED BY SIZE
022200            WS-TRACE-YEAR DELIMITED BY SIZE
022300            WS-TRACE-MONTH DELIMITED BY SIZE
022400            WS-TRACE-DAY DELIMITED BY SIZE
022500       INTO WS-TRACE-LINE-TEXT.
022600     DISPLAY WS-TRACE-LINE.
022700*
022800*****************************************************************
022900*    2100-FIND-OR-INIT-ROW - LOOK UP AT-ALT-USER-ID/AT-ALT-ASSET-ID
023000*    IN AT-TABLE; IF NOT PRESENT, APPEND A ZERO ROW.  AT-IDX IS SET
023100*    TO THE RESULTING SUBSCRIPT EITHER WAY.  USER-ID 0 IS STAMPED
023200*    THE DEBT ACCOUNT, EVERYTHING ELSE A TRADER ACCOUNT.
023300*****************************************************************
023400 2100-FIND-OR-INIT-ROW.
023500     SET AT-IDX TO 1.
023600     IF AT-ROW-COUNT = ZERO
023700         GO TO 2110-APPEND-ROW.
023800     SEARCH AT-TABLE
023900         AT END GO TO 2110-APPEND-ROW
024000         WHEN AT-TAB-USER-ID (AT-IDX) = AT-ALT-USER-ID AND
024100              AT-TAB-ASSET-ID (AT-IDX) = AT-ALT-ASSET-ID
024200              GO TO 2100-FIND-OR-INIT-ROW-EXIT.
024300 2110-APPEND-ROW.
024400     ADD 1 TO AT-ROW-COUNT.
024500     ADD 1 TO WS-ROW-APPEND-COUNT.
024600     SET AT-IDX TO AT-ROW-COUNT.
024700     MOVE AT-ALT-USER-ID TO AT-TAB-USER-ID (AT-IDX).
024800     MOVE AT-ALT-ASSET-ID TO AT-TAB-ASSET-ID (AT-IDX).
024900     MOVE ZERO TO AT-TAB-AVAILABLE (AT-IDX).
025000     MOVE ZERO TO AT-TAB-FROZEN (AT-IDX).
025100     IF AT-ALT-USER-ID = WS-DEBT-ACCOUNT
025200         SET AT-TAB-DEBT-ACCOUNT (AT-IDX) TO TRUE
025300     ELSE
025400         SET AT-TAB-TRADER-ACCOUNT (AT-IDX) TO TRUE.
025500     MOVE WS-RUN-DATE TO AT-TAB-LAST-TXN-DATE (AT-IDX).
025600 2100-FIND-OR-INIT-ROW-EXIT.
025700     EXIT.
025800*
025900*****************************************************************
026000*    2150-CHECK-BALANCE - THE SOURCE COLUMN MUST COVER THE
026100*    REQUESTED AMOUNT OR THE WHOLE TRANSFER IS REFUSED - NO ROW
026200*    IS TOUCHED WHEN THIS FAILS (CR-0131).
026300*****************************************************************
026400 2150-CHECK-BALANCE.
026500     IF WS-SOURCE-COLUMN < LK-AMOUNT
026600         SET LK-TRANSFER-INSUFFICIENT TO TRUE
026700     ELSE
026800         SET LK-TRANSFER-OK TO TRUE.
026900     IF LK-TRANSFER-INSUFFICIENT AND WS-TRACE-ON
027000         PERFORM 2160-TRACE-INSUFFICIENT.
027100*
027200*****************************************************************
027300*    2160-TRACE-INSUFFICIENT - UPSI-0 DEBUG AID (CR-0531).
027400*****************************************************************
027500 2160-TRACE-INSUFFICIENT.
027600     MOVE WS-SOURCE-COLUMN TO WS-BALANCE-TRACE-WORK.
027700     MOVE SPACES TO WS-TRACE-LINE-TEXT.
027800     STRING "INSUFFICIENT BAL=" DELIMITED BY SIZE
027900            WS-BALANCE-TRACE-WHOLE DELIMITED BY SIZE
028000            "." DELIMITED BY SIZE
028100            WS-BALANCE-TRACE-CENTS DELIMITED BY SIZE
028200            " NEEDED=" DELIMITED BY SIZE
028300            LK-AMOUNT DELIMITED BY SIZE
028400       INTO WS-TRACE-LINE-TEXT.
028500     DISPLAY WS-TRACE-LINE.
028600*
028700*****************************************************************
028800*    2200-POST-AVAIL-TO-AVAIL - DEPOSIT PATH. USED WITH NO
028900*    BALANCE CHECK WHEN FROM-USER IS THE DEBT ACCOUNT (CR-0530).
029000*****************************************************************
029100 2200-POST-AVAIL-TO-AVAIL.
029200     SUBTRACT LK-AMOUNT FROM AT-TAB-AVAILABLE (AT-IDX).
029300     ADD LK-AMOUNT TO AT-TAB-AVAILABLE (AT-IDX2).
029400*
029500*****************************************************************
029600*    2300-POST-AVAIL-TO-FROZEN - ORDER COLLATERAL FREEZE PATH.
029700*****************************************************************
029800 2300-POST-AVAIL-TO-FROZEN.
029900     SUBTRACT LK-AMOUNT FROM AT-TAB-AVAILABLE (AT-IDX).
030000     ADD LK-AMOUNT TO AT-TAB-FROZEN (AT-IDX2).
030100*
030200*****************************************************************
030300*    2400-POST-FROZEN-TO-AVAIL - SETTLEMENT AND CANCEL-UNFREEZE
030400*    PATH.
030500*****************************************************************
030600 2400-POST-FROZEN-TO-AVAIL.
030700     SUBTRACT LK-AMOUNT FROM AT-TAB-FROZEN (AT-IDX).
030800     ADD LK-AMOUNT TO AT-TAB-AVAILABLE (AT-IDX2).
