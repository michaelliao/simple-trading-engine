000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP
000300*
000400*    ORDREQ      -  ORDER REQUEST/RESPONSE BLOCK FOR ORDERSVC
000500*
000600*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000700*    MERIDIAN SECURITIES PROCESSING GROUP.
000800*    ALL RIGHTS RESERVED.
000900*
001000*    #ident  "@(#) trading/copy/ORDREQ.cpy  $Revision: 1.2 $"
001100*
001200*    PURPOSE.
001300*        EVERY CALLER OF ORDERSVC (CLRSVC, TRDENG) BUILDS ONE OF
001400*        THESE AND CALLS "ORDERSVC" USING LK-ORDER-REQUEST,
001500*        OT-TABLE-HEADER, OB-BOOK-HEADER, AT-TABLE-HEADER,
001600*        WS-COMMON-AREA.  SPLIT OUT OF ORDERSVC ITSELF ONCE CLRSVC
001700*        BECAME A SECOND CALLER, SAME REASON AS XFERREQ (CR-0146).
001800*
001900*    CHANGE LOG.
002000*        1994-03-02 DLM  CR-0105  ORIGINAL - LIVED INSIDE ORDERSVC.
002100*        1995-01-11 DLM  CR-0177  ADDED OP-REMOVE AND OP-FIND.
002200*        2002-09-10 RPK  CR-0472  PULLED OUT TO ITS OWN MEMBER SO
002300*                                 CLRSVC COULD SHARE THE IDENTICAL
002400*                                 LAYOUT WITHOUT A COPY...REPLACING
002500*                                 TRICK.
002600*
002700 01  LK-ORDER-REQUEST.
002800     05  LK-ORD-OPERATION          PIC X(1).
002900         88  LK-OP-CREATE              VALUE "C".
003000         88  LK-OP-REMOVE              VALUE "R".
003100         88  LK-OP-FIND                VALUE "F".
003200     05  LK-ORD-SEQUENCE-ID        PIC S9(9)  COMP-5.
003300     05  LK-ORD-USER-ID            PIC S9(9)  COMP-5.
003400     05  LK-ORD-DIRECTION          PIC X(4).
003500         88  LK-ORD-DIRECTION-BUY      VALUE "BUY ".
003600         88  LK-ORD-DIRECTION-SELL     VALUE "SELL".
003700     05  LK-ORD-PRICE              PIC S9(9)V99.
003800     05  LK-ORD-AMOUNT             PIC S9(7)V99.
003900     05  LK-ORD-RETURN-CODE        PIC S9(4)  COMP-5.
004000         88  LK-ORD-OK                 VALUE 0.
004100         88  LK-ORD-INSUFFICIENT       VALUE 1.
004200         88  LK-ORD-NOT-FOUND          VALUE 2.
004300     05  LK-ORD-RESULT-SUBSCRIPT   PIC S9(4)  COMP-5.
004400     05  FILLER                    PIC X(10).
