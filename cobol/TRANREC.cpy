000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP
000300*
000400*    TRANREC     -  TRANSACTION-FILE RECORD LAYOUT
000500*
000600*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000700*    MERIDIAN SECURITIES PROCESSING GROUP.
000800*    ALL RIGHTS RESERVED.
000900*
001000*    #ident  "@(#) trading/copy/TRANREC.cpy  $Revision: 1.7 $"
001100*
001200*    PURPOSE.
001300*        ONE INPUT RECORD ON TRANS-IN.  TR-TXN-TYPE TELLS US WHICH
001400*        OF THE THREE BODIES (DEPOSIT/ORDER/CANCEL) IS POPULATED;
001500*        THE OTHER TWO ARE SPACE-FILLED.  FIXED LENGTH, WIDE ENOUGH
001600*        FOR THE WIDEST BODY (THE ORDER BODY).
001700*
001800*    CHANGE LOG.
001900*        1994-03-02 RPK  CR-0101  ORIGINAL LAYOUT - DEPOSIT ONLY.
002000*        1994-04-19 RPK  CR-0119  ADDED ORDER BODY FOR BUY/SELL.
002100*        1994-06-27 DLM  CR-0140  ADDED CANCEL BODY.
002200*        1995-02-14 DLM  CR-0180  WIDENED AMOUNT FIELDS TO 9(7)V99.
002300*        1998-12-03 DLM  CR-0403  Y2K: NO DATE FIELDS PRESENT, N/A.
002400*        2002-05-09 CJT  CR-0480  ADDED TR-ORDER-SEQUENCE-ID (ECHO).
002500*
002600 01  TR-TRANSACTION-RECORD.
002700     05  TR-TXN-TYPE                 PIC X(1).
002800         88  TR-IS-DEPOSIT               VALUE "D".
002900         88  TR-IS-ORDER                 VALUE "O".
003000         88  TR-IS-CANCEL                 VALUE "C".
003100     05  TR-BODY.
003200         10  TR-DEPOSIT-BODY.
003300             15  TR-DEP-USER-ID           PIC S9(9).
003400             15  TR-DEP-ASSET-ID          PIC X(5).
003500             15  TR-DEP-AMOUNT            PIC S9(9)V99.
003600             15  FILLER                   PIC X(27).
003700         10  TR-ORDER-BODY REDEFINES TR-DEPOSIT-BODY.
003800             15  TR-ORD-SEQUENCE-ID       PIC S9(9).
003900             15  TR-ORD-USER-ID           PIC S9(9).
004000             15  TR-ORD-DIRECTION         PIC X(4).
004100             15  TR-ORD-PRICE             PIC S9(9)V99.
004200             15  TR-ORD-AMOUNT            PIC S9(7)V99.
004300             15  TR-ORD-UNFILLED-AMOUNT   PIC S9(7)V99.
004400             15  TR-ORD-STATUS            PIC X(1).
004500         10  TR-CANCEL-BODY REDEFINES TR-DEPOSIT-BODY.
004600             15  TR-CAN-USER-ID           PIC S9(9).
004700             15  TR-CAN-SEQUENCE-ID       PIC S9(9).
004800             15  FILLER                   PIC X(34).
004900     05  FILLER                       PIC X(10).
