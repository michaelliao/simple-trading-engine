000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP. ALL RIGHTS
000300*    RESERVED.
000400*
000500*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*    MERIDIAN SECURITIES PROCESSING GROUP.
000700*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL
000800*    OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000900*
001000*    #ident  "@(#) trading/batch/TRDENG.cbl  $Revision: 1.11 $"
001100*    static  char  sccsid[] =
001200*        "@(#) trading/batch/TRDENG.cbl  $Revision: 1.11 $";
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. TRDENG.
001600 AUTHOR. C J TRAN.
001700 INSTALLATION. MERIDIAN SECURITIES PROCESSING GROUP - BATCH CENTER.
001800 DATE-WRITTEN. 10/02/95.
001900 DATE-COMPILED.
002000 SECURITY. COMPANY CONFIDENTIAL - BATCH TRADING SUITE.
002100*
002200*    TRDENG IS THE BATCH DRIVER FOR THE TRADING ENGINE SUITE.  IT
002300*    READS ONE TRANSACTION PER RECORD FROM TRANS-IN, IN FILE ORDER,
002400*    AND FOR EACH RECORD:
002500*        - VALIDATES THE INPUT FIELDS (BAD DATA IS A STRAIGHT
002600*          ABEND - THE OLD PRCINQ SCREEN EDITS NEVER LET A BAD    CR-0533 
002700*          FIELD PAST THE CRT, SO THIS PROGRAM HOLDS THE SAME LINE)
002800*        - DISPATCHES TO ASSETSVC (DEPOSIT), OR TO ORDERSVC /
002900*          MATCHENG / CLRSVC IN SEQUENCE (CREATE-ORDER, CANCEL-ORDER)
003000*        - WRITES ONE LEDGER-REPORT-FILE SNAPSHOT OF THE WHOLE BOOK
003100*        - RUNS THE INTEGRITY CHECKS IN 9000-VALIDATE AND WRITES
003200*          ONE LINE TO VALIDATION-LOG-FILE
003300*    TRDENG OWNS THE MASTER COPIES OF THE ACTIVE-ORDER TABLE, THE
003400*    ORDER BOOKS, THE MATCH-RESULT LIST AND THE ASSET LEDGER -
003500*    EVERY OTHER PROGRAM IN THE SUITE ONLY EVER SEES THEM THROUGH
003600*    CALL LINKAGE.  ADAPTED FROM THE OLD PRCINQ FUND-PRICE INQUIRYCR-0533 
003700*    SCREEN PROGRAM - THE SINGLE CRT-REQUEST SKELETON (RECEIVE,
003800*    VALIDATE, LOOK UP, SEND) BECAME THE READ/VALIDATE/DISPATCH/
003900*    REPORT LOOP BELOW.
004000*
004100*    CHANGE LOG.
004200*        1995-10-02 CJT  CR-0230  ORIGINAL PROGRAM, ADAPTED FROM THE
004300*                                 PRCINQ FUND-PRICE INQUIRY SCREENCR-0533 
004400*        1995-10-02 CJT  CR-0230  MAIN LOOP READS TRANS-IN AND
004500*                                 DISPATCHES ON TR-TXN-TYPE TO
004600*                                 1100/1200/1300 BELOW.
004700*        1995-11-14 RPK  CR-0241  ADDED 1050-VALIDATE-INPUT-FIELDS -
004800*                                 A BAD RECORD ABENDS BEFORE ANY
004900*                                 SUBPROGRAM IS EVER CALLED.
005000*        1996-03-04 CJT  CR-0262  ADDED 7000-WRITE-LEDGER-REPORT -
005100*                                 ONE SNAPSHOT PER TRANSACTION, SAME
005200*                                 AS THE OLD USERLOG NARRATION DID
005300*                                 ONE LINE PER SERVICE CALL.
005400*        1996-04-19 CJT  CR-0268  ADDED 9000-VALIDATE, RUN AFTER
005500*                                 EVERY TRANSACTION, NOT JUST AT
005600*                                 END OF RUN - CATCHES A BAD BATCH
005700*                                 CLOSE TO THE RECORD THAT CAUSED IT.
005800*        1996-04-19 CJT  CR-0268  9100/9200/9300 BELOW ARE THE
005900*                                 ASSET / ORDER / BOOK RECONCILIATION
006000*                                 PASSES - ANY FAILURE ABENDS THE RUN.
006100*        1997-08-08 DLM  CR-0349  ADDED WS-LAST-MARKET-PRICE - HELD
006200*                                 LOCALLY HERE, NOT IN WSCOM, SINCE
006300*                                 ONLY THE REPORT NEEDS IT.
006400*        1998-11-29 DLM  CR-0403  Y2K: WS-DATE-WORK-AREA FED FROM
006500*                                 ACCEPT FROM DATE IS STILL A 2-DIGIT
006600*                                 YEAR - WS-RUN-DATE IN WSCOM IS
006700*                                 WIDENED TO 9(8) BY PREFIXING "20".
006800*                                 REVIEWED AGAINST Y2K CHECKLIST.
006900*        1999-02-17 DLM  CR-0406  Y2K: CONFIRMED NO OTHER 2-DIGIT
007000*                                 YEAR FIELD SURVIVES PAST 1010-
007100*                                 INITIALIZE.
007200*        2001-07-26 CJT  CR-0455  NO CHANGE - TABLE SIZES LIVE IN
007300*                                 THE COPYBOOKS, SEE ORDRTAB/ASSETTAB.
007400*        2002-09-10 RPK  CR-0472  BUILDS LK-ORDER-REQUEST VIA THE
007500*                                 SHARED ORDREQ LAYOUT (SEE ORDERSVC
007600*                                 CR-0472).
007700*        2004-10-05 RPK  CR-0531  VALIDATE'S FROZEN-BALANCE CHECK
007800*                                 NOW ROUTES THROUGH THE SHOP-
007900*                                 STANDARD 8000-ROUND-HALF-UP
008000*                                 PARAGRAPH, SAME AS ORDERSVC/CLRSVC.
008100*        2004-10-12 RPK  CR-0532  ASSETSVC/ORDERSVC/MATCHENG/CLRSVC
008200*                                 WERE FOUND TO ONLY DISPLAY AND
008300*                                 RETURN ON THEIR OWN INTEGRITY
008400*                                 FAILURES - WS-ABEND-OCCURRED WAS
008500*                                 NEVER ACTUALLY TESTED ANYWHERE.
008600*                                 ADDED 1096-CHECK-ABEND AND A CALL
008700*                                 TO IT AFTER EVERY CALL IN 1100/
008800*                                 1200/1300 SO THOSE FAILURES STOP
008900*                                 THE BATCH FOR REAL.
009000*        2004-10-19 RPK  CR-0533  REWORDED SEVERAL PARAGRAPH BANNECR-0533 
009100*                                 THAT WERE STILL DESCRIBING THIS CR-0533 
009200*                                 PROGRAM IN TERMS OF THE OLD ONLICR-0533 
009300*                                 SCREEN PROGRAM'S OWN NAMES - NO CR-0533 
009400*                                 LOGIC CHANGE.                   CR-0533 
009500*        2006-03-30 RPK  CR-0562  ADDED 1095-ABEND-STOP AS A COMMON
009600*                                 EXIT SO EVERY ABEND PATH CLOSES
009700*                                 ALL THREE FILES THE SAME WAY.
009800*
009900 ENVIRONMENT DIVISION.
010000 CONFIGURATION SECTION.
010100 SOURCE-COMPUTER. MSPG-3090.
010200 OBJECT-COMPUTER. MSPG-3090.
010300 SPECIAL-NAMES.
010400     C01 IS TOP-OF-FORM,
010500     CLASS DIRECTION-CLASS IS "BUY " "SELL",
010600     UPSI-0 ON STATUS IS WS-TRACE-ON
010700            OFF STATUS IS WS-TRACE-OFF.
010800*
010900 INPUT-OUTPUT SECTION.
011000 FILE-CONTROL.
011100     SELECT TRANS-IN ASSIGN "TRANSIN"
011200         ORGANIZATION LINE SEQUENTIAL
011300         STATUS WS-TRANS-STATUS.
011400     SELECT LEDGER-RPT ASSIGN "LEDGERRPT"
011500         ORGANIZATION LINE SEQUENTIAL
011600         STATUS WS-LEDGER-STATUS.
011700     SELECT VALID-LOG ASSIGN "VALIDLOG"
011800         ORGANIZATION LINE SEQUENTIAL
011900         STATUS WS-VALID-STATUS.
012000*
012100 DATA DIVISION.
012200 FILE SECTION.
012300*
012400 FD  TRANS-IN
012500     LABEL RECORDS ARE STANDARD.
012600 COPY TRANREC.
012700*
012800 FD  LEDGER-RPT
012900     LABEL RECORDS ARE STANDARD.
013000 01  LEDGER-RPT-LINE             PIC X(100).
013100*
013200 FD  VALID-LOG
013300     LABEL RECORDS ARE STANDARD.
013400 01  VALID-LOG-LINE              PIC X(100).
013500*
013600 WORKING-STORAGE SECTION.
013700*****************************************************************
013800*    FILE STATUS SWITCHES
013900*****************************************************************
014000 77  WS-TRANS-STATUS             PIC X(2)   VALUE "00".
014100 77  WS-LEDGER-STATUS            PIC X(2)   VALUE "00".
014200 77  WS-VALID-STATUS             PIC X(2)   VALUE "00".
014300*
014400*****************************************************************
014500*    STANDALONE COUNTERS AND SWITCHES - CR-0562
014600*****************************************************************
014700 77  WS-EOF-SWITCH               PIC X(1)   VALUE "N".
014800     88  WS-EOF                      VALUE "Y".
014900 77  WS-TXN-COUNT                PIC S9(7)  COMP-5 VALUE ZERO.
015000 77  WS-VALIDATE-RUN-COUNT       PIC S9(7)  COMP-5 VALUE ZERO.
015100*
015200*****************************************************************
015300*    LOCAL WORK AREA
015400*****************************************************************
015500 01  WS-LOCAL-AREA.
015600     05  WS-NEW-ORDER-SUB         PIC S9(4)  COMP-5 VALUE ZERO.
015700     05  WS-FOUND-SUB             PIC S9(4)  COMP-5 VALUE ZERO.
015800     05  WS-LAST-MARKET-PRICE     PIC S9(9)V99      VALUE ZERO.
015900     05  WS-FIAT-TOTAL            PIC S9(9)V99      VALUE ZERO.
016000     05  WS-STOCK-TOTAL           PIC S9(9)V99      VALUE ZERO.
016100     05  WS-FROZEN-EXPECT         PIC S9(9)V99      VALUE ZERO.
016200     05  WS-BOOK-TOTAL            PIC S9(9)  COMP-5 VALUE ZERO.
016300     05  WS-BOOK-FOUND-SW         PIC X(1)          VALUE "N".
016400         88  WS-BOOK-ENTRY-FOUND      VALUE "Y".
016500     05  WS-DATE-WORK-AREA        PIC 9(6)          VALUE ZERO.
016600     05  FILLER                   PIC X(20)         VALUE SPACES.
016700*
016800*    Y2K WORK AREA - CR-0403.  ACCEPT FROM DATE STILL HANDS BACK
016900*    A 2-DIGIT YEAR ON EVERY PLATFORM THIS SHOP RUNS.  WE NEVER
017000*    STORE THE 2-DIGIT FORM ANYWHERE PAST 1010-INITIALIZE.
017100 01  WS-RUN-DATE-ALT REDEFINES WS-DATE-WORK-AREA.
017200     05  WS-RUN-DATE-YY           PIC 99.
017300     05  WS-RUN-DATE-MM           PIC 99.
017400     05  WS-RUN-DATE-DD           PIC 99.
017500*
017600*    DISPATCH TRACE WORK AREA - ONLY TOUCHED WHEN UPSI-0 IS ON.
017700 01  WS-DISPATCH-TRACE-WORK.
017800     05  WS-DISP-TRACE-AMT        PIC S9(9)V99      VALUE ZERO.
017900 01  WS-DISPATCH-TRACE-ALT REDEFINES WS-DISPATCH-TRACE-WORK.
018000     05  WS-DISP-TRACE-WHOLE      PIC S9(9).
018100     05  WS-DISP-TRACE-CENTS      PIC 99.
018200*
018300*    VALIDATE TRACE WORK AREA - ONLY TOUCHED WHEN UPSI-0 IS ON.
018400 01  WS-VALIDATE-TRACE-WORK.
018500     05  WS-VAL-TRACE-AMT         PIC S9(9)V99      VALUE ZERO.
018600 01  WS-VALIDATE-TRACE-ALT REDEFINES WS-VALIDATE-TRACE-WORK.
018700     05  WS-VAL-TRACE-WHOLE       PIC S9(9).
018800     05  WS-VAL-TRACE-CENTS       PIC 99.
018900*
019000 01  WS-TRACE-LINE.
019100     05  FILLER                   PIC X(10) VALUE "TRDENG:   ".
019200     05  WS-TRACE-LINE-TEXT       PIC X(60).
019300*
019400*****************************************************************
019500*    LEDGER-REPORT-FILE LINE LAYOUTS - CR-0262.  THESE ARE BUILT
019600*    WITH EDITED PICTURES AND A PLAIN MOVE, NOT THE STRING-BUILT
019700*    TRACE LINES ABOVE, SINCE THE DEBT ACCOUNT'S AVAILABLE BALANCE
019800*    CAN GO NEGATIVE AND AN EDITED PICTURE IS THE ONLY WAY TO PUT
019900*    A SIGN ON THE PRINT LINE RELIABLY.
020000*****************************************************************
020100 01  WS-RPT-HEADER-LINE.
020200     05  FILLER                   PIC X(17)
020300                                       VALUE "TRANSACTION NO.  ".
020400     05  WS-RPT-TXN-NO            PIC ZZZZZZZ9.
020500     05  FILLER                   PIC X(13) VALUE "   RUN DATE  ".
020600     05  WS-RPT-RUN-DATE          PIC 9(8).
020700     05  FILLER                   PIC X(54) VALUE SPACES.
020800*
020900 01  WS-RPT-ASSET-LINE.
021000     05  FILLER                   PIC X(6)  VALUE "  USR ".
021100     05  WS-RPT-AST-USER-ID       PIC ZZZZZZZZ9.
021200     05  FILLER                   PIC X(6)  VALUE "  AST ".
021300     05  WS-RPT-AST-ASSET-ID      PIC X(5).
021400     05  FILLER                   PIC X(6)  VALUE "  AVL ".
021500     05  WS-RPT-AST-AVAILABLE     PIC -ZZZZZZZZ9.99.
021600     05  FILLER                   PIC X(6)  VALUE "  FRZ ".
021700     05  WS-RPT-AST-FROZEN        PIC -ZZZZZZZZ9.99.
021800     05  FILLER                   PIC X(36) VALUE SPACES.
021900*
022000 01  WS-RPT-BOOK-HEADER-LINE.
022100     05  WS-RPT-BOOK-LABEL        PIC X(40).
022200     05  FILLER                   PIC X(60) VALUE SPACES.
022300*
022400 01  WS-RPT-MARKET-LINE.
022500     05  FILLER                   PIC X(21)
022600                                       VALUE "CURRENT MARKET PRICE ".
022700     05  WS-RPT-MKT-PRICE         PIC -ZZZZZZZZ9.99.
022800     05  FILLER                   PIC X(66) VALUE SPACES.
022900*
023000 01  WS-RPT-ORDER-LINE.
023100     05  FILLER                   PIC X(4)  VALUE "SEQ ".
023200     05  WS-RPT-ORD-SEQ           PIC ZZZZZZZZ9.
023300     05  FILLER                   PIC X(5)  VALUE " USR ".
023400     05  WS-RPT-ORD-USER          PIC ZZZZZZZZ9.
023500     05  FILLER                   PIC X(5)  VALUE " DIR ".
023600     05  WS-RPT-ORD-DIR           PIC X(4).
023700     05  FILLER                   PIC X(5)  VALUE " PRC ".
023800     05  WS-RPT-ORD-PRICE         PIC -ZZZZZZZZ9.99.
023900     05  FILLER                   PIC X(5)  VALUE " AMT ".
024000     05  WS-RPT-ORD-AMOUNT        PIC -ZZZZZZ9.99.
024100     05  FILLER                   PIC X(5)  VALUE " UNF ".
024200     05  WS-RPT-ORD-UNFILLED      PIC -ZZZZZZ9.99.
024300     05  FILLER                   PIC X(5)  VALUE " STS ".
024400     05  WS-RPT-ORD-STATUS        PIC X(1).
024500     05  FILLER                   PIC X(8)  VALUE SPACES.
024600*
024700*****************************************************************
024800*    VALIDATION-LOG-FILE LINE LAYOUT - CR-0268.
024900*****************************************************************
025000 01  WS-LOG-LINE.
025100     05  FILLER                   PIC X(8)  VALUE "VALIDATE".
025200     05  FILLER                   PIC X(6)  VALUE " RUN #".
025300     05  WS-LOG-RUN-NO            PIC ZZZZZ9.
025400     05  FILLER                   PIC X(6)  VALUE " TXN #".
025500     05  WS-LOG-TXN-NO            PIC ZZZZZZ9.
025600     05  FILLER                   PIC X(2)  VALUE "  ".
025700     05  WS-LOG-MESSAGE           PIC X(60).
025800     05  FILLER                   PIC X(5)  VALUE SPACES.
025900*
026000*****************************************************************
026100*    MASTER TABLES - TRDENG OWNS THESE.  EVERY OTHER PROGRAM IN
026200*    THE SUITE RECEIVES THEM ON ITS OWN LINKAGE SECTION.
026300*****************************************************************
026400 COPY ASSETTAB.
026500*
026600 COPY ORDRTAB.
026700*
026800 COPY MATCHTAB.
026900*
027000 COPY WSCOM.
027100*
027200*****************************************************************
027300*    CALL PARAMETER BLOCKS - ASSETSVC/ORDERSVC ARE CALLED FROM
027400*    THREE PLACES NOW, SO THEIR REQUEST LAYOUTS WERE PULLED OUT
027500*    TO COPYBOOKS (CR-0146/CR-0472).  MATCHENG AND CLRSVC ARE
027600*    ONLY CALLED FROM HERE, SO THEIR BLOCKS ARE STILL HAND-BUILT,
027700*    SAME AS IN THEIR OWN LINKAGE SECTIONS.
027800*****************************************************************
027900 COPY XFERREQ.
028000*
028100 COPY ORDREQ.
028200*
028300 01  LK-MATCH-REQUEST.
028400     05  LK-MTC-OPERATION          PIC X(1).
028500         88  LK-MOP-PROCESS            VALUE "P".
028600         88  LK-MOP-CANCEL             VALUE "C".
028700     05  LK-MTC-TAKER-SUBSCRIPT    PIC S9(4)  COMP-5.
028800     05  FILLER                    PIC X(10).
028900*
029000 01  LK-CLEAR-REQUEST.
029100     05  LK-CLR-OPERATION          PIC X(1).
029200         88  LK-CLR-OP-SETTLE          VALUE "S".
029300         88  LK-CLR-OP-CANCEL          VALUE "C".
029400     05  LK-CLR-ORDER-SUBSCRIPT    PIC S9(4)  COMP-5.
029500     05  FILLER                    PIC X(10).
029600*
029700 PROCEDURE DIVISION.
029800*****************************************************************
029900*    1000-PROCESS-TRANSACTIONS - MAINLINE (CR-0230).
030000*****************************************************************
030100 1000-PROCESS-TRANSACTIONS.
030200     PERFORM 1010-INITIALIZE THRU 1010-INITIALIZE-EXIT.
030300     PERFORM 1030-HANDLE-ONE-TRANSACTION THRU
030400             1030-HANDLE-ONE-TRANSACTION-EXIT
030500         UNTIL WS-EOF.
030600     PERFORM 1090-TERMINATE THRU 1090-TERMINATE-EXIT.
030700     STOP RUN.
030800*
030900*****************************************************************
031000*    1010-INITIALIZE - OPEN THE THREE FILES, STAMP THE RUN DATE
031100*    (Y2K - CR-0403), ZERO THE SHARED COUNTERS, PRIME THE READ.
031200*****************************************************************
031300 1010-INITIALIZE.
031400     OPEN INPUT TRANS-IN.
031500     OPEN OUTPUT LEDGER-RPT.
031600     OPEN OUTPUT VALID-LOG.
031700     ACCEPT WS-DATE-WORK-AREA FROM DATE.
031800     COMPUTE WS-RUN-DATE = 20000000 +
031900             (WS-RUN-DATE-YY * 10000) +
032000             (WS-RUN-DATE-MM * 100) +
032100             WS-RUN-DATE-DD.
032200     MOVE ZERO TO WS-SEQUENCE-CTR.
032300     MOVE ZERO TO WS-TXN-COUNT.
032400     MOVE ZERO TO WS-VALIDATE-RUN-COUNT.
032500     MOVE ZERO TO AT-ROW-COUNT.
032600     MOVE ZERO TO OT-ROW-COUNT.
032700     MOVE ZERO TO OB-SELL-BOOK-COUNT.
032800     MOVE ZERO TO OB-BUY-BOOK-COUNT.
032900     MOVE ZERO TO WS-LAST-MARKET-PRICE.
033000     PERFORM 1020-READ-TRANSACTION THRU 1020-READ-TRANSACTION-EXIT.
033100 1010-INITIALIZE-EXIT.
033200     EXIT.
033300*
033400*****************************************************************
033500*    1020-READ-TRANSACTION - ADVANCES THE MAIN LOOP.
033600*****************************************************************
033700 1020-READ-TRANSACTION.
033800     READ TRANS-IN
033900         AT END
034000             SET WS-EOF TO TRUE
034100             GO TO 1020-READ-TRANSACTION-EXIT.
034200     ADD 1 TO WS-TXN-COUNT.
034300 1020-READ-TRANSACTION-EXIT.
034400     EXIT.
034500*
034600*****************************************************************
034700*    1030-HANDLE-ONE-TRANSACTION - VALIDATE, DISPATCH, REPORT,
034800*    VALIDATE-INTEGRITY, THEN ADVANCE TO THE NEXT RECORD (CR-0268
034900*    MOVED THE REPORT/VALIDATE CALLS INSIDE THIS LOOP - THEY RUN
035000*    AFTER EVERY TRANSACTION, NOT JUST ONCE AT END OF RUN).
035100*****************************************************************
035200 1030-HANDLE-ONE-TRANSACTION.
035300     PERFORM 1050-VALIDATE-INPUT-FIELDS THRU
035400             1050-VALIDATE-INPUT-FIELDS-EXIT.
035500     IF TR-IS-DEPOSIT
035600         PERFORM 1100-DO-DEPOSIT THRU 1100-DO-DEPOSIT-EXIT
035700     ELSE
035800     IF TR-IS-ORDER
035900         PERFORM 1200-DO-CREATE-ORDER THRU 1200-DO-CREATE-ORDER-EXIT
036000     ELSE
036100         PERFORM 1300-DO-CANCEL-ORDER THRU 1300-DO-CANCEL-ORDER-EXIT.
036200     PERFORM 7000-WRITE-LEDGER-REPORT THRU
036300             7000-WRITE-LEDGER-REPORT-EXIT.
036400     PERFORM 9000-VALIDATE THRU 9000-VALIDATE-EXIT.
036500     PERFORM 1020-READ-TRANSACTION THRU 1020-READ-TRANSACTION-EXIT.
036600 1030-HANDLE-ONE-TRANSACTION-EXIT.
036700     EXIT.
036800*
036900*****************************************************************
037000*    1050-VALIDATE-INPUT-FIELDS - A BAD RECORD ABENDS THE RUN
037100*    BEFORE ANY SUBPROGRAM IS EVER CALLED (CR-0241).  VALID-LOG
037200*    IS NOT WRITTEN FOR THESE - IT IS SCOPED TO THE 9000-VALIDATE
037300*    INTEGRITY CHECK ONLY, NOT TO INPUT EDITING.
037400*****************************************************************
037500 1050-VALIDATE-INPUT-FIELDS.
037600     IF TR-IS-DEPOSIT
037700         PERFORM 1055-VALIDATE-DEPOSIT-FIELDS THRU
037800                 1055-VALIDATE-DEPOSIT-FIELDS-EXIT
037900     ELSE
038000     IF TR-IS-ORDER
038100         PERFORM 1060-VALIDATE-ORDER-FIELDS THRU
038200                 1060-VALIDATE-ORDER-FIELDS-EXIT
038300     ELSE
038400     IF TR-IS-CANCEL
038500         PERFORM 1070-VALIDATE-CANCEL-FIELDS THRU
038600                 1070-VALIDATE-CANCEL-FIELDS-EXIT
038700     ELSE
038800         MOVE "UNKNOWN TRANSACTION TYPE ON TRANS-IN" TO WS-ABEND-TEXT
038900         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
039000 1050-VALIDATE-INPUT-FIELDS-EXIT.
039100     EXIT.
039200*
039300 1055-VALIDATE-DEPOSIT-FIELDS.
039400     IF TR-DEP-USER-ID < WS-TRADER-BASE
039500         MOVE "DEPOSIT USER-ID BELOW TRADER-BASE" TO WS-ABEND-TEXT
039600         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
039700     IF TR-DEP-ASSET-ID NOT = WS-ASSET-FIAT AND
039800        TR-DEP-ASSET-ID NOT = WS-ASSET-STOCK
039900         MOVE "DEPOSIT ASSET-ID NOT FIAT OR STOCK" TO WS-ABEND-TEXT
040000         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
040100     IF TR-DEP-AMOUNT NOT > ZERO
040200         MOVE "DEPOSIT AMOUNT NOT POSITIVE" TO WS-ABEND-TEXT
040300         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
040400 1055-VALIDATE-DEPOSIT-FIELDS-EXIT.
040500     EXIT.
040600*
040700 1060-VALIDATE-ORDER-FIELDS.
040800     IF TR-ORD-USER-ID < WS-TRADER-BASE
040900         MOVE "ORDER USER-ID BELOW TRADER-BASE" TO WS-ABEND-TEXT
041000         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
041100     IF TR-ORD-DIRECTION NOT = WS-DIRECTION-BUY AND
041200        TR-ORD-DIRECTION NOT = WS-DIRECTION-SELL
041300         MOVE "ORDER DIRECTION NOT BUY OR SELL" TO WS-ABEND-TEXT
041400         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
041500     IF TR-ORD-PRICE NOT > ZERO
041600         MOVE "ORDER PRICE NOT POSITIVE" TO WS-ABEND-TEXT
041700         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
041800     IF TR-ORD-AMOUNT NOT > ZERO
041900         MOVE "ORDER AMOUNT NOT POSITIVE" TO WS-ABEND-TEXT
042000         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
042100*
042200*    NOTE - TR-ORD-AMOUNT AND TR-ORD-PRICE ARE PIC S9(7)V99 AND
042300*    PIC S9(9)V99 RESPECTIVELY - A THIRD DECIMAL DIGIT CANNOT BE
042400*    PUNCHED INTO EITHER FIELD, SO THE SCALE EDIT THE SPEC CALLS
042500*    FOR IS ALREADY ENFORCED BY THE RECORD LAYOUT ITSELF.
042600 1060-VALIDATE-ORDER-FIELDS-EXIT.
042700     EXIT.
042800*
042900 1070-VALIDATE-CANCEL-FIELDS.
043000     IF TR-CAN-USER-ID < WS-TRADER-BASE
043100         MOVE "CANCEL USER-ID BELOW TRADER-BASE" TO WS-ABEND-TEXT
043200         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
043300 1070-VALIDATE-CANCEL-FIELDS-EXIT.
043400     EXIT.
043500*
043600*****************************************************************
043700*    1090-TERMINATE - CLOSE UP AND DISPLAY THE RUN TOTALS.
043800*****************************************************************
043900 1090-TERMINATE.
044000     DISPLAY "TRDENG - TRANSACTIONS PROCESSED " WS-TXN-COUNT.
044100     DISPLAY "TRDENG - VALIDATE PASSES RUN     " WS-VALIDATE-RUN-COUNT.
044200     CLOSE TRANS-IN.
044300     CLOSE LEDGER-RPT.
044400     CLOSE VALID-LOG.
044500 1090-TERMINATE-EXIT.
044600     EXIT.
044700*
044800*****************************************************************
044900*    1095-ABEND-STOP - COMMON ABEND EXIT (CR-0562).  THE CALLER
045000*    HAS ALREADY MOVED ITS MESSAGE INTO WS-ABEND-TEXT AND, FOR A
045100*    9000-VALIDATE FAILURE, ALREADY WRITTEN THE VALID-LOG LINE.
045200*****************************************************************
045300 1095-ABEND-STOP.
045400     SET WS-ABEND-OCCURRED TO TRUE.
045500     DISPLAY "TRDENG ABEND - " WS-ABEND-TEXT.
045600     CLOSE TRANS-IN.
045700     CLOSE LEDGER-RPT.
045800     CLOSE VALID-LOG.
045900     STOP RUN.
046000 1095-ABEND-STOP-EXIT.
046100     EXIT.
046200*
046300*****************************************************************
046400*    1096-CHECK-ABEND - CR-0532.  ASSETSVC/ORDERSVC/MATCHENG/CLRSVC
046500*    EACH SET WS-ABEND-OCCURRED (IN THE SHARED WS-COMMON-AREA) AND
046600*    RETURN NORMALLY WHEN THEY HIT AN INTEGRITY FAILURE OF THEIR OWN
046700*    - THEY HAVE NO VALID-LOG OR FILE-CLOSE OF THEIR OWN TO DO THAT
046800*    WORK BELONGS TO TRDENG.  EVERY CALL SITE IN 1100/1200/1300 MUST
046900*    PERFORM THIS RIGHT AFTER THE CALL RETURNS, OR THE SUBPROGRAM'S
047000*    ABEND IS JUST A DISPLAY LINE THE BATCH KEEPS RUNNING PAST.
047100*****************************************************************
047200 1096-CHECK-ABEND.
047300     IF WS-ABEND-OCCURRED
047400         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
047500 1096-CHECK-ABEND-EXIT.
047600     EXIT.
047700*
047800*****************************************************************
047900*    1100-DO-DEPOSIT - POSTS A DEPOSIT.  AVAILABLE-TO-AVAILABLE   CR-0533 
048000*    TRANSFER FROM THE DEBT ACCOUNT TO THE USER, NO BALANCE CHECK
048100*    ON THE DEBT SIDE (CR-0230).
048200*****************************************************************
048300 1100-DO-DEPOSIT.
048400     MOVE WS-DEBT-ACCOUNT TO LK-FROM-USER-ID.
048500     MOVE TR-DEP-USER-ID TO LK-TO-USER-ID.
048600     MOVE TR-DEP-ASSET-ID TO LK-ASSET-ID.
048700     MOVE TR-DEP-AMOUNT TO LK-AMOUNT.
048800     SET LK-XFER-AVAIL-AVAIL TO TRUE.
048900     SET LK-CHECK-BALANCE-NO TO TRUE.
049000     CALL "ASSETSVC" USING LK-TRANSFER-REQUEST
049100                           AT-TABLE-HEADER
049200                           WS-COMMON-AREA.
049300     PERFORM 1096-CHECK-ABEND THRU 1096-CHECK-ABEND-EXIT.
049400     IF WS-TRACE-ON
049500         PERFORM 1150-TRACE-DEPOSIT THRU 1150-TRACE-DEPOSIT-EXIT.
049600 1100-DO-DEPOSIT-EXIT.
049700     EXIT.
049800*
049900*****************************************************************
050000*    1150-TRACE-DEPOSIT - UPSI-0 DEBUG AID (CR-0230).
050100*****************************************************************
050200 1150-TRACE-DEPOSIT.
050300     MOVE TR-DEP-AMOUNT TO WS-DISP-TRACE-AMT.
050400     MOVE SPACES TO WS-TRACE-LINE-TEXT.
050500     STRING "DEPOSIT ASSET=" DELIMITED BY SIZE
050600            TR-DEP-ASSET-ID DELIMITED BY SIZE
050700            " AMT=" DELIMITED BY SIZE
050800            WS-DISP-TRACE-WHOLE DELIMITED BY SIZE
050900            "." DELIMITED BY SIZE
051000            WS-DISP-TRACE-CENTS DELIMITED BY SIZE
051100            INTO WS-TRACE-LINE-TEXT.
051200     DISPLAY WS-TRACE-LINE.
051300 1150-TRACE-DEPOSIT-EXIT.
051400     EXIT.
051500*
051600*****************************************************************
051700*    1200-DO-CREATE-ORDER - CREATES AN ORDER.  CREATE, THEN MATCH,CR-0533 
051800*    THEN SETTLE, IN THAT ORDER (CR-0230).  IF THE
051900*    FREEZE FAILS THE ORDER IS NEVER CREATED AND MATCHENG/CLRSVC
052000*    ARE NEVER CALLED.
052100*****************************************************************
052200 1200-DO-CREATE-ORDER.
052300     MOVE TR-ORD-USER-ID TO LK-ORD-USER-ID.
052400     MOVE TR-ORD-DIRECTION TO LK-ORD-DIRECTION.
052500     MOVE TR-ORD-PRICE TO LK-ORD-PRICE.
052600     MOVE TR-ORD-AMOUNT TO LK-ORD-AMOUNT.
052700     SET LK-OP-CREATE TO TRUE.
052800     CALL "ORDERSVC" USING LK-ORDER-REQUEST
052900                           OT-TABLE-HEADER
053000                           OB-BOOK-HEADER
053100                           AT-TABLE-HEADER
053200                           WS-COMMON-AREA.
053300     PERFORM 1096-CHECK-ABEND THRU 1096-CHECK-ABEND-EXIT.
053400     IF LK-ORD-INSUFFICIENT
053500         MOVE "INSUFFICIENT BALANCE TO FREEZE ORDER COLLATERAL"
053600             TO WS-ABEND-TEXT
053700         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
053800     MOVE LK-ORD-RESULT-SUBSCRIPT TO WS-NEW-ORDER-SUB.
053900*
054000     SET LK-MOP-PROCESS TO TRUE.
054100     MOVE WS-NEW-ORDER-SUB TO LK-MTC-TAKER-SUBSCRIPT.
054200     CALL "MATCHENG" USING LK-MATCH-REQUEST
054300                           OT-TABLE-HEADER
054400                           OB-BOOK-HEADER
054500                           MT-RESULT-HEADER
054600                           WS-COMMON-AREA.
054700     PERFORM 1096-CHECK-ABEND THRU 1096-CHECK-ABEND-EXIT.
054800     IF MT-FILL-COUNT > ZERO
054900         MOVE MT-LIST-MATCH-PRICE (MT-FILL-COUNT)
055000             TO WS-LAST-MARKET-PRICE.
055100*
055200     SET LK-CLR-OP-SETTLE TO TRUE.
055300     CALL "CLRSVC" USING LK-CLEAR-REQUEST
055400                         OT-TABLE-HEADER
055500                         OB-BOOK-HEADER
055600                         MT-RESULT-HEADER
055700                         AT-TABLE-HEADER
055800                         WS-COMMON-AREA.
055900     PERFORM 1096-CHECK-ABEND THRU 1096-CHECK-ABEND-EXIT.
056000 1200-DO-CREATE-ORDER-EXIT.
056100     EXIT.
056200*
056300*****************************************************************
056400*    1300-DO-CANCEL-ORDER - CANCELS AN ORDER.  FIND, CONFIRM      CR-0533 
056500*    OWNERSHIP, THEN CANCEL-ON-THE-BOOK AND UNFREEZE
056600*    (CR-0230).
056700*****************************************************************
056800 1300-DO-CANCEL-ORDER.
056900     SET LK-OP-FIND TO TRUE.
057000     MOVE TR-CAN-SEQUENCE-ID TO LK-ORD-SEQUENCE-ID.
057100     CALL "ORDERSVC" USING LK-ORDER-REQUEST
057200                           OT-TABLE-HEADER
057300                           OB-BOOK-HEADER
057400                           AT-TABLE-HEADER
057500                           WS-COMMON-AREA.
057600     PERFORM 1096-CHECK-ABEND THRU 1096-CHECK-ABEND-EXIT.
057700     IF LK-ORD-NOT-FOUND
057800         MOVE "CANCEL - SEQUENCE-ID NOT FOUND ON ACTIVE ORDERS"
057900             TO WS-ABEND-TEXT
058000         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
058100     IF LK-ORD-USER-ID NOT = TR-CAN-USER-ID
058200         MOVE "CANCEL - ORDER NOT OWNED BY REQUESTING USER"
058300             TO WS-ABEND-TEXT
058400         PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
058500     MOVE LK-ORD-RESULT-SUBSCRIPT TO WS-FOUND-SUB.
058600*
058700     SET LK-MOP-CANCEL TO TRUE.
058800     MOVE WS-FOUND-SUB TO LK-MTC-TAKER-SUBSCRIPT.
058900     CALL "MATCHENG" USING LK-MATCH-REQUEST
059000                           OT-TABLE-HEADER
059100                           OB-BOOK-HEADER
059200                           MT-RESULT-HEADER
059300                           WS-COMMON-AREA.
059400     PERFORM 1096-CHECK-ABEND THRU 1096-CHECK-ABEND-EXIT.
059500*
059600     SET LK-CLR-OP-CANCEL TO TRUE.
059700     MOVE WS-FOUND-SUB TO LK-CLR-ORDER-SUBSCRIPT.
059800     CALL "CLRSVC" USING LK-CLEAR-REQUEST
059900                         OT-TABLE-HEADER
060000                         OB-BOOK-HEADER
060100                         MT-RESULT-HEADER
060200                         AT-TABLE-HEADER
060300                         WS-COMMON-AREA.
060400     PERFORM 1096-CHECK-ABEND THRU 1096-CHECK-ABEND-EXIT.
060500 1300-DO-CANCEL-ORDER-EXIT.
060600     EXIT.
060700*
060800*****************************************************************
060900*    7000-WRITE-LEDGER-REPORT - ONE SNAPSHOT OF THE WHOLE LEDGER
061000*    AND ORDER BOOK PER TRANSACTION (CR-0262), THE BATCH-REPORT
061100*    EQUIVALENT OF THE OLD ONLINE DEBUG DUMP.  THE ORDER BOOKS ARECR-0533 
061200*    ALREADY HELD BEST-MAKER-FIRST BY MATCHENG, WHICH HAPPENS TO
061300*    BE EXACTLY THE PRINT ORDER THE REPORT WANTS - ASCENDING
061400*    PRICE ON THE SELL SIDE, DESCENDING ON THE BUY SIDE - SO NO
061500*    SEPARATE SORT STEP IS NEEDED HERE.
061600*****************************************************************
061700 7000-WRITE-LEDGER-REPORT.
061800     PERFORM 7050-WRITE-HEADER-LINE THRU 7050-WRITE-HEADER-LINE-EXIT.
061900     IF AT-ROW-COUNT > ZERO
062000         PERFORM 7100-WRITE-ASSET-LINES THRU
062100                 7100-WRITE-ASSET-LINES-EXIT
062200             VARYING AT-IDX FROM 1 BY 1
062300             UNTIL AT-IDX > AT-ROW-COUNT.
062400     MOVE "SELL ORDER BOOK (ASCENDING PRICE)" TO WS-RPT-BOOK-LABEL.
062500     WRITE LEDGER-RPT-LINE FROM WS-RPT-BOOK-HEADER-LINE.
062600     IF OB-SELL-BOOK-COUNT > ZERO
062700         PERFORM 7200-WRITE-SELL-BOOK THRU 7200-WRITE-SELL-BOOK-EXIT
062800             VARYING OB-SELL-IDX FROM 1 BY 1
062900             UNTIL OB-SELL-IDX > OB-SELL-BOOK-COUNT.
063000     PERFORM 7250-WRITE-MARKET-PRICE-LINE THRU
063100             7250-WRITE-MARKET-PRICE-LINE-EXIT.
063200     MOVE "BUY ORDER BOOK (DESCENDING PRICE)" TO WS-RPT-BOOK-LABEL.
063300     WRITE LEDGER-RPT-LINE FROM WS-RPT-BOOK-HEADER-LINE.
063400     IF OB-BUY-BOOK-COUNT > ZERO
063500         PERFORM 7300-WRITE-BUY-BOOK THRU 7300-WRITE-BUY-BOOK-EXIT
063600             VARYING OB-BUY-IDX FROM 1 BY 1
063700             UNTIL OB-BUY-IDX > OB-BUY-BOOK-COUNT.
063800 7000-WRITE-LEDGER-REPORT-EXIT.
063900     EXIT.
064000*
064100 7050-WRITE-HEADER-LINE.
064200     MOVE WS-TXN-COUNT TO WS-RPT-TXN-NO.
064300     MOVE WS-RUN-DATE TO WS-RPT-RUN-DATE.
064400     WRITE LEDGER-RPT-LINE FROM WS-RPT-HEADER-LINE.
064500 7050-WRITE-HEADER-LINE-EXIT.
064600     EXIT.
064700*
064800 7100-WRITE-ASSET-LINES.
064900     MOVE AT-TAB-USER-ID (AT-IDX) TO WS-RPT-AST-USER-ID.
065000     MOVE AT-TAB-ASSET-ID (AT-IDX) TO WS-RPT-AST-ASSET-ID.
065100     MOVE AT-TAB-AVAILABLE (AT-IDX) TO WS-RPT-AST-AVAILABLE.
065200     MOVE AT-TAB-FROZEN (AT-IDX) TO WS-RPT-AST-FROZEN.
065300     WRITE LEDGER-RPT-LINE FROM WS-RPT-ASSET-LINE.
065400 7100-WRITE-ASSET-LINES-EXIT.
065500     EXIT.
065600*
065700 7200-WRITE-SELL-BOOK.
065800     SET OT-IDX TO OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX).
065900     PERFORM 7350-WRITE-ONE-ORDER-LINE THRU
066000             7350-WRITE-ONE-ORDER-LINE-EXIT.
066100 7200-WRITE-SELL-BOOK-EXIT.
066200     EXIT.
066300*
066400 7250-WRITE-MARKET-PRICE-LINE.
066500     MOVE WS-LAST-MARKET-PRICE TO WS-RPT-MKT-PRICE.
066600     WRITE LEDGER-RPT-LINE FROM WS-RPT-MARKET-LINE.
066700 7250-WRITE-MARKET-PRICE-LINE-EXIT.
066800     EXIT.
066900*
067000 7300-WRITE-BUY-BOOK.
067100     SET OT-IDX TO OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX).
067200     PERFORM 7350-WRITE-ONE-ORDER-LINE THRU
067300             7350-WRITE-ONE-ORDER-LINE-EXIT.
067400 7300-WRITE-BUY-BOOK-EXIT.
067500     EXIT.
067600*
067700*    7350-WRITE-ONE-ORDER-LINE - SHARED BY 7200 AND 7300, GIVEN
067800*    OT-IDX ALREADY SET TO THE ORDER'S ROW.
067900 7350-WRITE-ONE-ORDER-LINE.
068000     MOVE OT-TAB-SEQUENCE-ID (OT-IDX) TO WS-RPT-ORD-SEQ.
068100     MOVE OT-TAB-USER-ID (OT-IDX) TO WS-RPT-ORD-USER.
068200     MOVE OT-TAB-DIRECTION (OT-IDX) TO WS-RPT-ORD-DIR.
068300     MOVE OT-TAB-PRICE (OT-IDX) TO WS-RPT-ORD-PRICE.
068400     MOVE OT-TAB-AMOUNT (OT-IDX) TO WS-RPT-ORD-AMOUNT.
068500     MOVE OT-TAB-UNFILLED-AMOUNT (OT-IDX) TO WS-RPT-ORD-UNFILLED.
068600     MOVE OT-TAB-STATUS (OT-IDX) TO WS-RPT-ORD-STATUS.
068700     WRITE LEDGER-RPT-LINE FROM WS-RPT-ORDER-LINE.
068800 7350-WRITE-ONE-ORDER-LINE-EXIT.
068900     EXIT.
069000*
069100*****************************************************************
069200*    9000-VALIDATE - END-OF-TRANSACTION INTEGRITY CHECK, RUN AFTERCR-0533 
069300*    EVERY TRANSACTION (CR-0268).  REACHING 9900 ALWAYS MEANS EVERY
069400*    CHECK PASSED - ANY FAILURE RAISES 9950 AND NEVER RETURNS.
069500*****************************************************************
069600 9000-VALIDATE.
069700     PERFORM 9100-VALIDATE-ASSETS THRU 9100-VALIDATE-ASSETS-EXIT.
069800     PERFORM 9200-VALIDATE-ORDERS THRU 9200-VALIDATE-ORDERS-EXIT.
069900     PERFORM 9300-VALIDATE-BOOK-RECON THRU
070000             9300-VALIDATE-BOOK-RECON-EXIT.
070100     PERFORM 9900-WRITE-VALID-LOG THRU 9900-WRITE-VALID-LOG-EXIT.
070200 9000-VALIDATE-EXIT.
070300     EXIT.
070400*
070500*****************************************************************
070600*    9100-VALIDATE-ASSETS - ASSET INTEGRITY.  FIAT AND STOCK
070700*    MUST EACH NET TO EXACTLY ZERO ACROSS EVERY USER; SIGNS ARE
070800*    CHECKED ROW BY ROW IN 9110 (CR-0268).
070900*****************************************************************
071000 9100-VALIDATE-ASSETS.
071100     MOVE ZERO TO WS-FIAT-TOTAL.
071200     MOVE ZERO TO WS-STOCK-TOTAL.
071300     IF AT-ROW-COUNT > ZERO
071400         PERFORM 9110-VALIDATE-ONE-ASSET-ROW THRU
071500                 9110-VALIDATE-ONE-ASSET-ROW-EXIT
071600             VARYING AT-IDX FROM 1 BY 1
071700             UNTIL AT-IDX > AT-ROW-COUNT.
071800     IF WS-FIAT-TOTAL NOT = ZERO
071900         MOVE "VALIDATE - FIAT LEDGER DOES NOT NET TO ZERO"
072000             TO WS-ABEND-TEXT
072100         PERFORM 9950-RAISE-ABEND THRU 9950-RAISE-ABEND-EXIT.
072200     IF WS-STOCK-TOTAL NOT = ZERO
072300         MOVE "VALIDATE - STOCK LEDGER DOES NOT NET TO ZERO"
072400             TO WS-ABEND-TEXT
072500         PERFORM 9950-RAISE-ABEND THRU 9950-RAISE-ABEND-EXIT.
072600 9100-VALIDATE-ASSETS-EXIT.
072700     EXIT.
072800*
072900 9110-VALIDATE-ONE-ASSET-ROW.
073000     IF AT-TAB-ASSET-ID (AT-IDX) = WS-ASSET-FIAT
073100         ADD AT-TAB-AVAILABLE (AT-IDX) AT-TAB-FROZEN (AT-IDX)
073200             TO WS-FIAT-TOTAL
073300     ELSE
073400         ADD AT-TAB-AVAILABLE (AT-IDX) AT-TAB-FROZEN (AT-IDX)
073500             TO WS-STOCK-TOTAL.
073600     IF AT-TAB-DEBT-ACCOUNT (AT-IDX)
073700         GO TO 9120-CHECK-DEBT-ROW.
073800     GO TO 9130-CHECK-TRADER-ROW.
073900 9120-CHECK-DEBT-ROW.
074000     IF AT-TAB-AVAILABLE (AT-IDX) > ZERO
074100         MOVE "VALIDATE - DEBT ACCOUNT AVAILABLE IS POSITIVE"
074200             TO WS-ABEND-TEXT
074300         PERFORM 9950-RAISE-ABEND THRU 9950-RAISE-ABEND-EXIT.
074400     IF AT-TAB-FROZEN (AT-IDX) NOT = ZERO
074500         MOVE "VALIDATE - DEBT ACCOUNT FROZEN IS NOT ZERO"
074600             TO WS-ABEND-TEXT
074700         PERFORM 9950-RAISE-ABEND THRU 9950-RAISE-ABEND-EXIT.
074800     GO TO 9110-VALIDATE-ONE-ASSET-ROW-EXIT.
074900 9130-CHECK-TRADER-ROW.
075000     IF AT-TAB-AVAILABLE (AT-IDX) < ZERO OR
075100        AT-TAB-FROZEN (AT-IDX) < ZERO
075200         MOVE "VALIDATE - TRADER ACCOUNT BALANCE WENT NEGATIVE"
075300             TO WS-ABEND-TEXT
075400         PERFORM 9950-RAISE-ABEND THRU 9950-RAISE-ABEND-EXIT.
075500 9110-VALIDATE-ONE-ASSET-ROW-EXIT.
075600     EXIT.
075700*
075800*****************************************************************
075900*    9200-VALIDATE-ORDERS - ORDER INTEGRITY.  9210 RECONCILES
076000*    EACH LEDGER ROW'S FROZEN BALANCE AGAINST THE ACTIVE ORDERS
076100*    THAT ACCOUNT FOR IT; 9220 CHECKS EVERY ORDER STILL HAS SOME
076200*    UNFILLED AMOUNT LEFT (CR-0268).
076300*****************************************************************
076400 9200-VALIDATE-ORDERS.
076500     IF AT-ROW-COUNT > ZERO
076600         PERFORM 9210-VALIDATE-ONE-LEDGER-ROW THRU
076700                 9210-VALIDATE-ONE-LEDGER-ROW-EXIT
076800             VARYING AT-IDX FROM 1 BY 1
076900             UNTIL AT-IDX > AT-ROW-COUNT.
077000     IF OT-ROW-COUNT > ZERO
077100         PERFORM 9220-VALIDATE-ONE-ORDER-ROW THRU
077200                 9220-VALIDATE-ONE-ORDER-ROW-EXIT
077300             VARYING OT-IDX FROM 1 BY 1
077400             UNTIL OT-IDX > OT-ROW-COUNT.
077500 9200-VALIDATE-ORDERS-EXIT.
077600     EXIT.
077700*
077800 9210-VALIDATE-ONE-LEDGER-ROW.
077900     MOVE ZERO TO WS-FROZEN-EXPECT.
078000     IF OT-ROW-COUNT > ZERO
078100         PERFORM 9215-ACCUM-ORDER-FREEZE THRU
078200                 9215-ACCUM-ORDER-FREEZE-EXIT
078300             VARYING OT-IDX2 FROM 1 BY 1
078400             UNTIL OT-IDX2 > OT-ROW-COUNT.
078500     IF WS-TRACE-ON
078600         PERFORM 9216-TRACE-FROZEN-CHECK THRU
078700                 9216-TRACE-FROZEN-CHECK-EXIT.
078800     IF WS-FROZEN-EXPECT NOT = AT-TAB-FROZEN (AT-IDX)
078900         MOVE "VALIDATE - FROZEN BALANCE DOES NOT MATCH ORDER TOTAL"
079000             TO WS-ABEND-TEXT
079100         PERFORM 9950-RAISE-ABEND THRU 9950-RAISE-ABEND-EXIT.
079200 9210-VALIDATE-ONE-LEDGER-ROW-EXIT.
079300     EXIT.
079400*
079500*    9216-TRACE-FROZEN-CHECK - UPSI-0 DEBUG AID (CR-0531).  SHOWS THE
079600*    RECOMPUTED FROZEN TOTAL AGAINST THE LEDGER ROW'S OWN AT-TAB-
079700*    FROZEN BEFORE THE COMPARE ABOVE RUNS.
079800 9216-TRACE-FROZEN-CHECK.
079900     MOVE WS-FROZEN-EXPECT TO WS-VAL-TRACE-AMT.
080000     MOVE SPACES TO WS-TRACE-LINE-TEXT.
080100     STRING "FROZEN-CHECK USR=" DELIMITED BY SIZE
080200            AT-TAB-USER-ID (AT-IDX) DELIMITED BY SIZE
080300            " EXPECT=" DELIMITED BY SIZE
080400            WS-VAL-TRACE-WHOLE DELIMITED BY SIZE
080500            "." DELIMITED BY SIZE
080600            WS-VAL-TRACE-CENTS DELIMITED BY SIZE
080700            INTO WS-TRACE-LINE-TEXT.
080800     DISPLAY WS-TRACE-LINE.
080900 9216-TRACE-FROZEN-CHECK-EXIT.
081000     EXIT.
081100*
081200 9215-ACCUM-ORDER-FREEZE.
081300     IF OT-TAB-USER-ID (OT-IDX2) NOT = AT-TAB-USER-ID (AT-IDX)
081400         GO TO 9215-ACCUM-ORDER-FREEZE-EXIT.
081500     IF OT-TAB-DIRECTION-BUY (OT-IDX2) AND
081600        AT-TAB-ASSET-ID (AT-IDX) = WS-ASSET-FIAT
081700         MULTIPLY OT-TAB-PRICE (OT-IDX2)
081800              BY OT-TAB-UNFILLED-AMOUNT (OT-IDX2)
081900              GIVING WS-ROUND-RAW
082000         PERFORM 8000-ROUND-HALF-UP THRU 8000-ROUND-HALF-UP-EXIT
082100         ADD WS-ROUND-RESULT TO WS-FROZEN-EXPECT
082200     ELSE
082300     IF OT-TAB-DIRECTION-SELL (OT-IDX2) AND
082400        AT-TAB-ASSET-ID (AT-IDX) = WS-ASSET-STOCK
082500         ADD OT-TAB-UNFILLED-AMOUNT (OT-IDX2) TO WS-FROZEN-EXPECT.
082600 9215-ACCUM-ORDER-FREEZE-EXIT.
082700     EXIT.
082800*
082900 9220-VALIDATE-ONE-ORDER-ROW.
083000     IF OT-TAB-UNFILLED-AMOUNT (OT-IDX) NOT > ZERO
083100         MOVE "VALIDATE - ACTIVE ORDER HAS NO UNFILLED AMOUNT LEFT"
083200             TO WS-ABEND-TEXT
083300         PERFORM 9950-RAISE-ABEND THRU 9950-RAISE-ABEND-EXIT.
083400 9220-VALIDATE-ONE-ORDER-ROW-EXIT.
083500     EXIT.
083600*
083700*****************************************************************
083800*    9300-VALIDATE-BOOK-RECON - MATCH-ENGINE INTEGRITY.  EVERY
083900*    ACTIVE ORDER MUST BE ON ITS OWN BOOK EXACTLY ONCE; THE
084000*    TOTAL BOOK ENTRY COUNT MUST EQUAL THE ACTIVE-ORDER COUNT
084100*    (CR-0268).
084200*****************************************************************
084300 9300-VALIDATE-BOOK-RECON.
084400     IF OT-ROW-COUNT > ZERO
084500         PERFORM 9310-VALIDATE-ORDER-ON-BOOK THRU
084600                 9310-VALIDATE-ORDER-ON-BOOK-EXIT
084700             VARYING OT-IDX FROM 1 BY 1
084800             UNTIL OT-IDX > OT-ROW-COUNT.
084900     COMPUTE WS-BOOK-TOTAL = OB-SELL-BOOK-COUNT + OB-BUY-BOOK-COUNT.
085000     IF WS-BOOK-TOTAL NOT = OT-ROW-COUNT
085100         MOVE "VALIDATE - ORDER BOOK COUNT DOES NOT MATCH ACTIVE ORDERS"
085200             TO WS-ABEND-TEXT
085300         PERFORM 9950-RAISE-ABEND THRU 9950-RAISE-ABEND-EXIT.
085400 9300-VALIDATE-BOOK-RECON-EXIT.
085500     EXIT.
085600*
085700 9310-VALIDATE-ORDER-ON-BOOK.
085800     SET WS-BOOK-FOUND-SW TO "N".
085900     IF OT-TAB-DIRECTION-BUY (OT-IDX)
086000         GO TO 9320-SEARCH-BUY-BOOK.
086100     GO TO 9330-SEARCH-SELL-BOOK.
086200 9320-SEARCH-BUY-BOOK.
086300     IF OB-BUY-BOOK-COUNT = ZERO
086400         GO TO 9310-CHECK-FOUND.
086500     SET OB-BUY-IDX TO 1.
086600     SEARCH OB-BUY-BOOK
086700         WHEN OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX) = OT-IDX
086800             SET WS-BOOK-ENTRY-FOUND TO TRUE.
086900     GO TO 9310-CHECK-FOUND.
087000 9330-SEARCH-SELL-BOOK.
087100     IF OB-SELL-BOOK-COUNT = ZERO
087200         GO TO 9310-CHECK-FOUND.
087300     SET OB-SELL-IDX TO 1.
087400     SEARCH OB-SELL-BOOK
087500         WHEN OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX) = OT-IDX
087600             SET WS-BOOK-ENTRY-FOUND TO TRUE.
087700 9310-CHECK-FOUND.
087800     IF NOT WS-BOOK-ENTRY-FOUND
087900         MOVE "VALIDATE - ACTIVE ORDER MISSING FROM ITS ORDER BOOK"
088000             TO WS-ABEND-TEXT
088100         PERFORM 9950-RAISE-ABEND THRU 9950-RAISE-ABEND-EXIT.
088200 9310-VALIDATE-ORDER-ON-BOOK-EXIT.
088300     EXIT.
088400*
088500*****************************************************************
088600*    9900-WRITE-VALID-LOG - ONE "PASSED" LINE PER TRANSACTION.
088700*****************************************************************
088800 9900-WRITE-VALID-LOG.
088900     ADD 1 TO WS-VALIDATE-RUN-COUNT.
089000     MOVE WS-VALIDATE-RUN-COUNT TO WS-LOG-RUN-NO.
089100     MOVE WS-TXN-COUNT TO WS-LOG-TXN-NO.
089200     MOVE "PASSED - LEDGER, ORDER AND BOOK INTEGRITY ALL CLEAN"
089300         TO WS-LOG-MESSAGE.
089400     WRITE VALID-LOG-LINE FROM WS-LOG-LINE.
089500 9900-WRITE-VALID-LOG-EXIT.
089600     EXIT.
089700*
089800*****************************************************************
089900*    9950-RAISE-ABEND - THE CALLER HAS ALREADY MOVED ITS MESSAGE
090000*    INTO WS-ABEND-TEXT.  UNLIKE A 1000-RANGE INPUT-EDIT FAILURE,
090100*    A VALIDATE FAILURE IS IN SCOPE FOR VALIDATION-LOG-FILE, SO
090200*    WE WRITE IT THERE BEFORE HANDING OFF TO 1095-ABEND-STOP.
090300*****************************************************************
090400 9950-RAISE-ABEND.
090500     ADD 1 TO WS-VALIDATE-RUN-COUNT.
090600     MOVE WS-VALIDATE-RUN-COUNT TO WS-LOG-RUN-NO.
090700     MOVE WS-TXN-COUNT TO WS-LOG-TXN-NO.
090800     MOVE WS-ABEND-TEXT TO WS-LOG-MESSAGE.
090900     WRITE VALID-LOG-LINE FROM WS-LOG-LINE.
091000     PERFORM 1095-ABEND-STOP THRU 1095-ABEND-STOP-EXIT.
091100 9950-RAISE-ABEND-EXIT.
091200     EXIT.
091300*
091400*****************************************************************
091500*    8000-ROUND-HALF-UP - HALF_UP ROUNDING AT 2 DECIMALS, PER THE
091600*    SHOP'S MONEY-ROUNDING STANDARD - SAME PARAGRAPH, SAME
091700*    WS-ROUND-WORK FIELDS, IN EVERY PROGRAM THAT MULTIPLIES MONEY
091800*    (ORDERSVC/CLRSVC/TRDENG) (CR-0212).
091900*****************************************************************
092000 8000-ROUND-HALF-UP.
092100     ADD 0.0050 TO WS-ROUND-RAW.
092200     MOVE WS-ROUND-RAW TO WS-ROUND-RESULT.
092300 8000-ROUND-HALF-UP-EXIT.
092400     EXIT.
