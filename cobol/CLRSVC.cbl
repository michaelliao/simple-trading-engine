000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP. ALL RIGHTS
000300*    RESERVED.
000400*
000500*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*    MERIDIAN SECURITIES PROCESSING GROUP.
000700*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL
000800*    OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000900*
001000*    #ident  "@(#) trading/batch/CLRSVC.cbl  $Revision: 1.9 $"
001100*    static  char  sccsid[] =
001200*        "@(#) trading/batch/CLRSVC.cbl  $Revision: 1.9 $";
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. CLRSVC.
001600 AUTHOR. R P KOSINSKI.
001700 INSTALLATION. MERIDIAN SECURITIES PROCESSING GROUP - BATCH CENTER.
001800 DATE-WRITTEN. 09/19/95.
001900 DATE-COMPILED.
002000 SECURITY. COMPANY CONFIDENTIAL - BATCH TRADING SUITE.
002100*
002200*    CLRSVC IS THE SETTLEMENT SUBPROGRAM OF THE TRADING ENGINE
002300*    BATCH SUITE.  MATCHENG ONLY DECIDES WHO TRADED WITH WHOM AND
002400*    FOR HOW MUCH - IT NEVER MOVES MONEY AND IT NEVER DROPS A ROW
002500*    OUT OF THE ACTIVE-ORDER TABLE, ONLY OUT OF THE ORDER BOOK.
002600*    CLRSVC IS WHERE THE FIAT AND STOCK ACTUALLY CHANGE HANDS
002700*    (THROUGH ASSETSVC) AND WHERE A FULLY-FILLED OR CANCELLED ORDER
002800*    FINALLY COMES OFF THE ACTIVE-ORDER TABLE (THROUGH ORDERSVC).
002900*    ADAPTED FROM THE OLD QUOTUPD QUOTE-FILE UPDATE SERVER - THE  CR-0533 
003000*    READ/DELETE-REC/WRITE-REC SKELETON BECAME THE SETTLE-OR-CANCEL
003100*    SKELETON BELOW.
003200*
003300*    CALLED AS:
003400*        CALL "CLRSVC" USING LK-CLEAR-REQUEST
003500*                             OT-TABLE-HEADER
003600*                             OB-BOOK-HEADER
003700*                             MT-RESULT-HEADER
003800*                             AT-TABLE-HEADER
003900*                             WS-COMMON-AREA.
004000*
004100*    CHANGE LOG.
004200*        1995-09-19 RPK  CR-0213  ORIGINAL PROGRAM, ADAPTED FROM THE
004300*                                 QUOTUPD QUOTE-FILE UPDATE SERVERCR-0533 
004400*        1995-09-19 RPK  CR-0213  OP-SETTLE WALKS MT-RESULT-LIST AND
004500*                                 CALLS ASSETSVC ONCE PER LEG OF EACH
004600*                                 FILL - NOTHING ELSE TOUCHES AT-TABLE
004700*                                 ON THE SETTLEMENT PATH.
004800*        1995-10-02 RPK  CR-0218  ADDED 5150-REFUND-PRICE-IMPROVEMENT
004900*                                 - A BUY TAKER NEVER PAYS MORE THAN
005000*                                 ITS OWN LIMIT PRICE WHEN THE MAKER'S
005100*                                 PRICE WAS BETTER.
005200*        1996-03-04 CJT  CR-0261  ADDED OP-CANCEL - UNFREEZES THE
005300*                                 ORDER'S COLLATERAL AND REMOVES THE
005400*                                 ROW THROUGH ORDERSVC, SAME AS A
005500*                                 NORMAL FULL FILL DOES.
005600*        1998-11-02 DLM  CR-0401  Y2K: NO DATE ARITHMETIC IN THIS
005700*                                 PROGRAM - REVIEWED, NO CHANGE
005800*                                 REQUIRED.
005900*        2001-07-26 CJT  CR-0455  NO CHANGE - TABLE SIZES LIVE IN
006000*                                 THE COPYBOOKS, SEE ORDRTAB/ASSETTAB.
006100*        2002-09-10 RPK  CR-0472  CALLS ORDERSVC VIA THE SHARED
006200*                                 ORDREQ LAYOUT (SEE ORDERSVC CR-0472).
006300*        2004-10-05 RPK  CR-0531  MONEY LEGS NOW ROUTE THROUGH THE
006400*                                 SHOP-STANDARD 8000-ROUND-HALF-UP
006500*                                 PARAGRAPH INSTEAD OF A PLAIN
006600*                                 MULTIPLY - SEE CR-0212 IN WSCOM.
006700*        2004-10-12 RPK  CR-0532  WS-ABEND-OCCURRED OUT OF 5050-
006800*                                 FIND-MAKER-ROW/5060-FIND-TAKER-ROW
006900*                                 WAS NEVER ACTUALLY TESTED BY
007000*                                 ANYTHING - TRDENG NOW CHECKS IT
007100*                                 AFTER EVERY CALL (SEE TRDENG
007200*                                 1096-CHECK-ABEND, CR-0532).  NO
007300*                                 CHANGE NEEDED HERE.
007400*        2004-10-19 RPK  CR-0533  REWORDED THE HEADER NARRATIVE THCR-0533 
007500*                                 WAS STILL NAMING THE OLD PREDECECR-0533 
007600*                                 SERVER BY ITS OWN INTERNAL NAME CR-0533 
007700*                                 NO LOGIC CHANGE.                CR-0533 
007800*
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. MSPG-3090.
008200 OBJECT-COMPUTER. MSPG-3090.
008300 SPECIAL-NAMES.
008400     CLASS DIRECTION-CLASS IS "BUY " "SELL",
008500     UPSI-0 ON STATUS IS WS-TRACE-ON
008600            OFF STATUS IS WS-TRACE-OFF.
008700*
008800 DATA DIVISION.
008900 WORKING-STORAGE SECTION.
009000*****************************************************************
009100*    STANDALONE COUNTERS - CR-0531.  A CHEAP CROSS-CHECK AGAINST
009200*    HOW MANY TIMES TRDENG THINKS IT DROVE A SETTLE OR A CANCEL
009300*    THROUGH THIS SUBPROGRAM.
009400*****************************************************************
009500 77  WS-SETTLE-COUNT-RUN         PIC S9(7)  COMP-5 VALUE ZERO.
009600 77  WS-CANCEL-COUNT-RUN         PIC S9(7)  COMP-5 VALUE ZERO.
009700*
009800*****************************************************************
009900*    LOCAL WORK AREA
010000*****************************************************************
010100 01  WS-LOCAL-AREA.
010200     05  WS-TAKER-SUB              PIC S9(4)  COMP-5 VALUE ZERO.
010300     05  WS-MAKER-SUB              PIC S9(4)  COMP-5 VALUE ZERO.
010400     05  WS-CANCEL-SUB             PIC S9(4)  COMP-5 VALUE ZERO.
010500     05  WS-TAKER-SEQ-WANTED       PIC S9(9)  COMP-5 VALUE ZERO.
010600     05  WS-MAKER-SEQ-WANTED       PIC S9(9)  COMP-5 VALUE ZERO.
010700     05  WS-IMPROVEMENT-PRICE      PIC S9(9)V99      VALUE ZERO.
010800     05  FILLER                    PIC X(20)         VALUE SPACES.
010900*
011000*    TRACE WORK AREA - ONLY TOUCHED WHEN UPSI-0 IS ON (CR-0213).
011100 01  WS-SETTLE-TRACE-WORK.
011200     05  WS-SETTLE-TRACE-AMT       PIC S9(9)V99      VALUE ZERO.
011300 01  WS-SETTLE-TRACE-ALT REDEFINES WS-SETTLE-TRACE-WORK.
011400     05  WS-SETTLE-TRACE-WHOLE     PIC S9(9).
011500     05  WS-SETTLE-TRACE-CENTS     PIC 99.
011600*
011700*    ALTERNATE VIEW OF THE PRICE-IMPROVEMENT WORK FIELD FOR THE
011800*    TRACE LINE IN 5150 - CR-0531.
011900 01  WS-IMPROVE-TRACE-WORK.
012000     05  WS-IMPROVE-TRACE-AMT      PIC S9(9)V99      VALUE ZERO.
012100 01  WS-IMPROVE-TRACE-ALT REDEFINES WS-IMPROVE-TRACE-WORK.
012200     05  WS-IMPROVE-TRACE-WHOLE    PIC S9(9).
012300     05  WS-IMPROVE-TRACE-CENTS    PIC 99.
012400*
012500*    ALTERNATE VIEW OF THE SETTLE/CANCEL RUN COUNTERS FOR A SINGLE
012600*    COMBINED TRACE DISPLAY - CR-0531.
012700 01  WS-CLR-COUNT-PAIR.
012800     05  WS-CLR-COUNT-SETTLE       PIC S9(7)  COMP-5 VALUE ZERO.
012900     05  WS-CLR-COUNT-CANCEL       PIC S9(7)  COMP-5 VALUE ZERO.
013000 01  WS-CLR-COUNT-PAIR-ALT REDEFINES WS-CLR-COUNT-PAIR.
013100     05  WS-CLR-COUNT-COMBINED     PIC S9(14) COMP-5.
013200 01  WS-TRACE-LINE.
013300     05  FILLER                   PIC X(10) VALUE "CLRSVC:   ".
013400     05  WS-TRACE-LINE-TEXT       PIC X(60).
013500*
013600 LINKAGE SECTION.
013700*****************************************************************
013800*    CLEAR REQUEST BLOCK - ONE CALL, ONE OPERATION.
013900*****************************************************************
014000 01  LK-CLEAR-REQUEST.
014100     05  LK-CLR-OPERATION          PIC X(1).
014200         88  LK-CLR-OP-SETTLE          VALUE "S".
014300         88  LK-CLR-OP-CANCEL          VALUE "C".
014400     05  LK-CLR-ORDER-SUBSCRIPT    PIC S9(4)  COMP-5.
014500     05  FILLER                    PIC X(10).
014600*
014700 COPY ORDREQ.
014800*
014900 COPY XFERREQ.
015000*
015100 COPY ORDRTAB.
015200*
015300 COPY MATCHTAB.
015400*
015500 COPY ASSETTAB.
015600*
015700 COPY WSCOM.
015800*
015900 PROCEDURE DIVISION USING LK-CLEAR-REQUEST
016000                          OT-TABLE-HEADER
016100                          OB-BOOK-HEADER
016200                          MT-RESULT-HEADER
016300                          AT-TABLE-HEADER
016400                          WS-COMMON-AREA.
016500*
016600*****************************************************************
016700*    1000-START-CLRSVC - ENTRY POINT
016800*****************************************************************
016900 1000-START-CLRSVC.
017000     IF LK-CLR-OP-SETTLE
017100         PERFORM 5000-CLEAR-MATCH-RESULT
017200             THRU 5000-CLEAR-MATCH-RESULT-EXIT
017300     ELSE
017400         PERFORM 5500-CLEAR-CANCEL-ORDER
017500             THRU 5500-CLEAR-CANCEL-ORDER-EXIT.
017600     IF WS-TRACE-ON
017700         PERFORM 1050-TRACE-RUN-COUNTS.
017800     GOBACK.
017900*
018000*****************************************************************
018100*    1050-TRACE-RUN-COUNTS - UPSI-0 DEBUG AID (CR-0531).
018200*****************************************************************
018300 1050-TRACE-RUN-COUNTS.
018400     MOVE WS-SETTLE-COUNT-RUN TO WS-CLR-COUNT-SETTLE.
018500     MOVE WS-CANCEL-COUNT-RUN TO WS-CLR-COUNT-CANCEL.
018600     MOVE SPACES TO WS-TRACE-LINE-TEXT.
018700     STRING "SETTLES-AND-CANCELS SO FAR=" DELIMITED BY SIZE
018800            WS-CLR-COUNT-COMBINED DELIMITED BY SIZE
018900       INTO WS-TRACE-LINE-TEXT.
019000     DISPLAY WS-TRACE-LINE.
019100*
019200*****************************************************************
019300*    5000-CLEAR-MATCH-RESULT - WALKS MT-RESULT-LIST FOR ONE TAKER
019400*    ORDER, SETTLING EACH FILL, THEN DROPS THE TAKER OFF THE
019500*    ACTIVE-ORDER TABLE IF IT ENDED UP FULLY FILLED (CR-0213).
019600*    THE TAKER'S SEQUENCE-ID IS CAPTURED HERE, BEFORE ANY ROW IS
019700*    REMOVED - REMOVING A MAKER AHEAD OF THE TAKER IN OT-TABLE
019800*    SHIFTS EVERYTHING BELOW IT, SO EVERY PARAGRAPH BELOW RE-FINDS
019900*    THE TAKER BY SEQUENCE-ID RATHER THAN TRUSTING AN OLD SUBSCRIPT
020000*    (CR-0531).
020100*****************************************************************
020200 5000-CLEAR-MATCH-RESULT.
020300     ADD 1 TO WS-SETTLE-COUNT-RUN.
020400     MOVE MT-TAKER-OT-SUBSCRIPT TO WS-TAKER-SUB.
020500     SET OT-IDX TO WS-TAKER-SUB.
020600     MOVE OT-TAB-SEQUENCE-ID (OT-IDX) TO WS-TAKER-SEQ-WANTED.
020700     IF MT-FILL-COUNT = ZERO
020800         GO TO 5000-CLEAR-MATCH-RESULT-EXIT.
020900     IF OT-TAB-DIRECTION-BUY (OT-IDX)
021000         PERFORM 5100-CLEAR-BUY-FILL THRU 5100-CLEAR-BUY-FILL-EXIT
021100             VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > MT-FILL-COUNT
021200     ELSE
021300         PERFORM 5200-CLEAR-SELL-FILL THRU 5200-CLEAR-SELL-FILL-EXIT
021400             VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > MT-FILL-COUNT.
021500     PERFORM 5300-REMOVE-IF-FILLED THRU 5300-REMOVE-IF-FILLED-EXIT.
021600 5000-CLEAR-MATCH-RESULT-EXIT.
021700     EXIT.
021800*
021900*****************************************************************
022000*    5100-CLEAR-BUY-FILL - ONE FILL OF A BUY-SIDE TAKER AGAINST A
022100*    RESTING SELL MAKER.  THE TAKER PAYS THE MAKER'S PRICE, NOT
022200*    ITS OWN, SO ANY FROZEN EXCESS COMES BACK FIRST (CR-0218).
022300*****************************************************************
022400 5100-CLEAR-BUY-FILL.
022500     PERFORM 5060-FIND-TAKER-ROW THRU 5060-FIND-TAKER-ROW-EXIT.
022600     PERFORM 5050-FIND-MAKER-ROW THRU 5050-FIND-MAKER-ROW-EXIT.
022700     SET OT-IDX TO WS-TAKER-SUB.
022800     MOVE OT-TAB-PRICE (OT-IDX) TO WS-IMPROVEMENT-PRICE.
022900     SET OT-IDX TO WS-MAKER-SUB.
023000     SUBTRACT OT-TAB-PRICE (OT-IDX) FROM WS-IMPROVEMENT-PRICE.
023100     IF WS-IMPROVEMENT-PRICE > ZERO
023200         PERFORM 5150-REFUND-PRICE-IMPROVEMENT.
023300*
023400     SET OT-IDX TO WS-MAKER-SUB.
023500     MULTIPLY OT-TAB-PRICE (OT-IDX) BY MT-LIST-MATCH-AMOUNT (MT-IDX)
023600         GIVING WS-ROUND-RAW.
023700     PERFORM 8000-ROUND-HALF-UP THRU 8000-ROUND-HALF-UP-EXIT.
023800     SET OT-IDX TO WS-TAKER-SUB.
023900     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-FROM-USER-ID.
024000     SET OT-IDX TO WS-MAKER-SUB.
024100     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-TO-USER-ID.
024200     MOVE WS-ASSET-FIAT TO LK-ASSET-ID.
024300     MOVE WS-ROUND-RESULT TO LK-AMOUNT.
024400     SET LK-XFER-FROZEN-AVAIL TO TRUE.
024500     SET LK-CHECK-BALANCE-NO TO TRUE.
024600     CALL "ASSETSVC" USING LK-TRANSFER-REQUEST
024700                           AT-TABLE-HEADER
024800                           WS-COMMON-AREA.
024900*
025000     SET OT-IDX TO WS-MAKER-SUB.
025100     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-FROM-USER-ID.
025200     SET OT-IDX TO WS-TAKER-SUB.
025300     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-TO-USER-ID.
025400     MOVE WS-ASSET-STOCK TO LK-ASSET-ID.
025500     MOVE MT-LIST-MATCH-AMOUNT (MT-IDX) TO LK-AMOUNT.
025600     SET LK-XFER-FROZEN-AVAIL TO TRUE.
025700     SET LK-CHECK-BALANCE-NO TO TRUE.
025800     CALL "ASSETSVC" USING LK-TRANSFER-REQUEST
025900                           AT-TABLE-HEADER
026000                           WS-COMMON-AREA.
026100*
026200     IF WS-TRACE-ON
026300         MOVE WS-ROUND-RESULT TO WS-SETTLE-TRACE-WORK
026400         PERFORM 5050-TRACE-SETTLE.
026500     PERFORM 5350-REMOVE-MAKER-IF-FILLED
026600         THRU 5350-REMOVE-MAKER-IF-FILLED-EXIT.
026700 5100-CLEAR-BUY-FILL-EXIT.
026800     EXIT.
026900*
027000*****************************************************************
027100*    5150-REFUND-PRICE-IMPROVEMENT - TAKER'S LIMIT PRICE WAS
027200*    HIGHER THAN THE MAKER IT TRADED AGAINST.  THE DIFFERENCE,
027300*    TIMES THE MATCHED AMOUNT, COMES BACK OUT OF THE TAKER'S OWN
027400*    FROZEN FIAT (CR-0218).
027500*****************************************************************
027600 5150-REFUND-PRICE-IMPROVEMENT.
027700     MULTIPLY WS-IMPROVEMENT-PRICE BY MT-LIST-MATCH-AMOUNT (MT-IDX)
027800         GIVING WS-ROUND-RAW.
027900     PERFORM 8000-ROUND-HALF-UP THRU 8000-ROUND-HALF-UP-EXIT.
028000     SET OT-IDX TO WS-TAKER-SUB.
028100     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-FROM-USER-ID.
028200     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-TO-USER-ID.
028300     MOVE WS-ASSET-FIAT TO LK-ASSET-ID.
028400     MOVE WS-ROUND-RESULT TO LK-AMOUNT.
028500     SET LK-XFER-FROZEN-AVAIL TO TRUE.
028600     SET LK-CHECK-BALANCE-NO TO TRUE.
028700     CALL "ASSETSVC" USING LK-TRANSFER-REQUEST
028800                           AT-TABLE-HEADER
028900                           WS-COMMON-AREA.
029000     IF WS-TRACE-ON
029100         MOVE WS-IMPROVEMENT-PRICE TO WS-IMPROVE-TRACE-WORK
029200         PERFORM 5160-TRACE-IMPROVEMENT.
029300*
029400*****************************************************************
029500*    5160-TRACE-IMPROVEMENT - UPSI-0 DEBUG AID (CR-0531).
029600*****************************************************************
029700 5160-TRACE-IMPROVEMENT.
029800     MOVE SPACES TO WS-TRACE-LINE-TEXT.
029900     STRING "PRICE IMPROVEMENT REFUNDED=" DELIMITED BY SIZE
030000            WS-IMPROVE-TRACE-WHOLE DELIMITED BY SIZE
030100            "." DELIMITED BY SIZE
030200            WS-IMPROVE-TRACE-CENTS DELIMITED BY SIZE
030300       INTO WS-TRACE-LINE-TEXT.
030400     DISPLAY WS-TRACE-LINE.
030500*
030600*****************************************************************
030700*    5200-CLEAR-SELL-FILL - ONE FILL OF A SELL-SIDE TAKER AGAINST
030800*    A RESTING BUY MAKER.  THE MAKER'S BID PRICE IS WHAT THE SHARES
030900*    SETTLE AT - THERE IS NO PRICE-IMPROVEMENT LEG ON THIS SIDE,
031000*    THE MAKER SET ITS OWN PRICE WHEN IT WAS RESTED (CR-0213).
031100*****************************************************************
031200 5200-CLEAR-SELL-FILL.
031300     PERFORM 5060-FIND-TAKER-ROW THRU 5060-FIND-TAKER-ROW-EXIT.
031400     PERFORM 5050-FIND-MAKER-ROW THRU 5050-FIND-MAKER-ROW-EXIT.
031500*
031600     SET OT-IDX TO WS-TAKER-SUB.
031700     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-FROM-USER-ID.
031800     SET OT-IDX TO WS-MAKER-SUB.
031900     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-TO-USER-ID.
032000     MOVE WS-ASSET-STOCK TO LK-ASSET-ID.
032100     MOVE MT-LIST-MATCH-AMOUNT (MT-IDX) TO LK-AMOUNT.
032200     SET LK-XFER-FROZEN-AVAIL TO TRUE.
032300     SET LK-CHECK-BALANCE-NO TO TRUE.
032400     CALL "ASSETSVC" USING LK-TRANSFER-REQUEST
032500                           AT-TABLE-HEADER
032600                           WS-COMMON-AREA.
032700*
032800     SET OT-IDX TO WS-MAKER-SUB.
032900     MULTIPLY OT-TAB-PRICE (OT-IDX) BY MT-LIST-MATCH-AMOUNT (MT-IDX)
033000         GIVING WS-ROUND-RAW.
033100     PERFORM 8000-ROUND-HALF-UP THRU 8000-ROUND-HALF-UP-EXIT.
033200     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-FROM-USER-ID.
033300     SET OT-IDX TO WS-TAKER-SUB.
033400     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-TO-USER-ID.
033500     MOVE WS-ASSET-FIAT TO LK-ASSET-ID.
033600     MOVE WS-ROUND-RESULT TO LK-AMOUNT.
033700     SET LK-XFER-FROZEN-AVAIL TO TRUE.
033800     SET LK-CHECK-BALANCE-NO TO TRUE.
033900     CALL "ASSETSVC" USING LK-TRANSFER-REQUEST
034000                           AT-TABLE-HEADER
034100                           WS-COMMON-AREA.
034200*
034300     IF WS-TRACE-ON
034400         MOVE WS-ROUND-RESULT TO WS-SETTLE-TRACE-WORK
034500         PERFORM 5050-TRACE-SETTLE.
034600     PERFORM 5350-REMOVE-MAKER-IF-FILLED
034700         THRU 5350-REMOVE-MAKER-IF-FILLED-EXIT.
034800 5200-CLEAR-SELL-FILL-EXIT.
034900     EXIT.
035000*
035100*****************************************************************
035200*    5050-FIND-MAKER-ROW - LOCATES THE MAKER OF THE CURRENT
035300*    MT-RESULT-LIST ENTRY IN OT-TABLE BY SEQUENCE ID.  THE MAKER
035400*    IS STILL ON THE ACTIVE-ORDER TABLE EVEN THOUGH MATCHENG HAS
035500*    ALREADY TAKEN IT OFF THE ORDER BOOK.
035600*****************************************************************
035700 5050-FIND-MAKER-ROW.
035800     MOVE MT-LIST-MAKER-SEQUENCE-ID (MT-IDX) TO WS-MAKER-SEQ-WANTED.
035900     SET OT-IDX TO 1.
036000     SEARCH OT-TABLE
036100         AT END
036200             MOVE "CLRSVC: SETTLE, MAKER NOT ON ACTIVE ORDER TABLE"
036300                 TO WS-ABEND-TEXT
036400             SET WS-ABEND-OCCURRED TO TRUE
036500             DISPLAY WS-ABEND-TEXT
036600         WHEN OT-TAB-SEQUENCE-ID (OT-IDX) = WS-MAKER-SEQ-WANTED
036700             MOVE OT-IDX TO WS-MAKER-SUB.
036800 5050-FIND-MAKER-ROW-EXIT.
036900     EXIT.
037000*
037100*****************************************************************
037200*    5060-FIND-TAKER-ROW - RE-LOCATES THE TAKER BY SEQUENCE-ID.
037300*    MUST NOT TRUST WS-TAKER-SUB FROM A PRIOR FILL - A MAKER
037400*    REMOVAL CAN HAVE SHIFTED THE TAKER'S ROW DOWN ONE SLOT
037500*    (CR-0531).
037600*****************************************************************
037700 5060-FIND-TAKER-ROW.
037800     SET OT-IDX TO 1.
037900     SEARCH OT-TABLE
038000         AT END
038100             MOVE "CLRSVC: SETTLE, TAKER NOT ON ACTIVE ORDER TABLE"
038200                 TO WS-ABEND-TEXT
038300             SET WS-ABEND-OCCURRED TO TRUE
038400             DISPLAY WS-ABEND-TEXT
038500         WHEN OT-TAB-SEQUENCE-ID (OT-IDX) = WS-TAKER-SEQ-WANTED
038600             MOVE OT-IDX TO WS-TAKER-SUB.
038700 5060-FIND-TAKER-ROW-EXIT.
038800     EXIT.
038900*
039000*****************************************************************
039100*    5050-TRACE-SETTLE - UPSI-0 DEBUG AID, SAME HOUSE CONVENTION
039200*    AS ASSETSVC 2050-TRACE-TRANSFER (CR-0213).
039300*****************************************************************
039400 5050-TRACE-SETTLE.
039500     MOVE SPACES TO WS-TRACE-LINE-TEXT.
039600     STRING "SETTLE FIAT LEG AMT " DELIMITED BY SIZE
039700            WS-SETTLE-TRACE-WHOLE DELIMITED BY SIZE
039800            "." DELIMITED BY SIZE
039900            WS-SETTLE-TRACE-CENTS DELIMITED BY SIZE
040000       INTO WS-TRACE-LINE-TEXT.
040100     DISPLAY WS-TRACE-LINE.
040200*
040300*****************************************************************
040400*    5300-REMOVE-IF-FILLED - THE TAKER COMES OFF THE ACTIVE-ORDER
040500*    TABLE ONLY WHEN IT ENDED THE MATCH RUN FULLY FILLED.  A
040600*    PARTIALLY-FILLED OR STILL-PENDING TAKER STAYS - MATCHENG HAS
040700*    ALREADY RESTED IT ON ITS OWN BOOK.
040800*****************************************************************
040900 5300-REMOVE-IF-FILLED.
041000     PERFORM 5060-FIND-TAKER-ROW THRU 5060-FIND-TAKER-ROW-EXIT.
041100     SET OT-IDX TO WS-TAKER-SUB.
041200     IF OT-TAB-FULLY-FILLED (OT-IDX)
041300         MOVE OT-TAB-SEQUENCE-ID (OT-IDX) TO LK-ORD-SEQUENCE-ID
041400         SET LK-OP-REMOVE TO TRUE
041500         CALL "ORDERSVC" USING LK-ORDER-REQUEST
041600                               OT-TABLE-HEADER
041700                               OB-BOOK-HEADER
041800                               AT-TABLE-HEADER
041900                               WS-COMMON-AREA.
042000 5300-REMOVE-IF-FILLED-EXIT.
042100     EXIT.
042200*
042300*****************************************************************
042400*    5350-REMOVE-MAKER-IF-FILLED - MIRRORS 5300 FOR THE MAKER SIDE
042500*    OF ONE FILL.  A MAKER IS ALWAYS EITHER UNTOUCHED OR FULLY
042600*    FILLED BY THE TIME MATCHENG HANDS THE FILL TO US - IT CANNOT
042700*    COME BACK PARTIALLY FILLED (CR-0213).
042800*****************************************************************
042900 5350-REMOVE-MAKER-IF-FILLED.
043000     SET OT-IDX TO WS-MAKER-SUB.
043100     IF OT-TAB-FULLY-FILLED (OT-IDX)
043200         MOVE OT-TAB-SEQUENCE-ID (OT-IDX) TO LK-ORD-SEQUENCE-ID
043300         SET LK-OP-REMOVE TO TRUE
043400         CALL "ORDERSVC" USING LK-ORDER-REQUEST
043500                               OT-TABLE-HEADER
043600                               OB-BOOK-HEADER
043700                               AT-TABLE-HEADER
043800                               WS-COMMON-AREA.
043900 5350-REMOVE-MAKER-IF-FILLED-EXIT.
044000     EXIT.
044100*
044200*****************************************************************
044300*    5500-CLEAR-CANCEL-ORDER - UNFREEZES WHATEVER COLLATERAL IS
044400*    STILL HELD AGAINST THE UNFILLED PORTION OF THE ORDER, THEN
044500*    DROPS THE ROW THROUGH ORDERSVC.  MATCHENG HAS ALREADY TAKEN
044600*    THE ORDER OFF ITS BOOK BEFORE WE ARE EVER CALLED (CR-0261).
044700*****************************************************************
044800 5500-CLEAR-CANCEL-ORDER.
044900     ADD 1 TO WS-CANCEL-COUNT-RUN.
045000     MOVE LK-CLR-ORDER-SUBSCRIPT TO WS-CANCEL-SUB.
045100     SET OT-IDX TO WS-CANCEL-SUB.
045200     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-FROM-USER-ID.
045300     MOVE OT-TAB-USER-ID (OT-IDX) TO LK-TO-USER-ID.
045400     SET LK-XFER-FROZEN-AVAIL TO TRUE.
045500     SET LK-CHECK-BALANCE-NO TO TRUE.
045600     IF OT-TAB-DIRECTION-BUY (OT-IDX)
045700         MOVE WS-ASSET-FIAT TO LK-ASSET-ID
045800         MULTIPLY OT-TAB-PRICE (OT-IDX)
045900              BY OT-TAB-UNFILLED-AMOUNT (OT-IDX)
046000              GIVING WS-ROUND-RAW
046100         PERFORM 8000-ROUND-HALF-UP THRU 8000-ROUND-HALF-UP-EXIT
046200         MOVE WS-ROUND-RESULT TO LK-AMOUNT
046300     ELSE
046400         MOVE WS-ASSET-STOCK TO LK-ASSET-ID
046500         MOVE OT-TAB-UNFILLED-AMOUNT (OT-IDX) TO LK-AMOUNT.
046600     CALL "ASSETSVC" USING LK-TRANSFER-REQUEST
046700                           AT-TABLE-HEADER
046800                           WS-COMMON-AREA.
046900*
047000     MOVE OT-TAB-SEQUENCE-ID (OT-IDX) TO LK-ORD-SEQUENCE-ID.
047100     SET LK-OP-REMOVE TO TRUE.
047200     CALL "ORDERSVC" USING LK-ORDER-REQUEST
047300                           OT-TABLE-HEADER
047400                           OB-BOOK-HEADER
047500                           AT-TABLE-HEADER
047600                           WS-COMMON-AREA.
047700 5500-CLEAR-CANCEL-ORDER-EXIT.
047800     EXIT.
047900*
048000*****************************************************************
048100*    8000-ROUND-HALF-UP - HALF_UP ROUNDING AT 2 DECIMALS, PER THE
048200*    SHOP'S MONEY-ROUNDING STANDARD - SAME PARAGRAPH, SAME
048300*    WS-ROUND-WORK FIELDS, IN EVERY PROGRAM THAT MULTIPLIES MONEY
048400*    (ORDERSVC/CLRSVC/TRDENG) (CR-0212).
048500*****************************************************************
048600 8000-ROUND-HALF-UP.
048700     ADD 0.0050 TO WS-ROUND-RAW.
048800     MOVE WS-ROUND-RAW TO WS-ROUND-RESULT.
048900 8000-ROUND-HALF-UP-EXIT.
049000     EXIT.
