000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP. ALL RIGHTS
000300*    RESERVED.
000400*
000500*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000600*    MERIDIAN SECURITIES PROCESSING GROUP.
000700*    THE COPYRIGHT NOTICE ABOVE DOES NOT EVIDENCE ANY ACTUAL
000800*    OR INTENDED PUBLICATION OF SUCH SOURCE CODE.
000900*
001000*    #ident  "@(#) trading/batch/ORDERSVC.cbl  $Revision: 1.11 $"
001100*    static  char  sccsid[] =
001200*        "@(#) trading/batch/ORDERSVC.cbl  $Revision: 1.11 $";
001300*
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. ORDERSVC.
001600 AUTHOR. D L MARTINEZ.
001700 INSTALLATION. MERIDIAN SECURITIES PROCESSING GROUP - BATCH CENTER.
001800 DATE-WRITTEN. 03/02/94.
001900 DATE-COMPILED.
002000 SECURITY. COMPANY CONFIDENTIAL - BATCH TRADING SUITE.
002100*
002200*    ORDERSVC IS THE ORDER-LIFECYCLE SUBPROGRAM OF THE TRADING
002300*    ENGINE BATCH SUITE.  IT OWNS NO STORAGE OF ITS OWN BETWEEN
002400*    CALLS - THE ACTIVE-ORDER TABLE (OT-TABLE) AND THE ASSET LEDGER
002500*    (AT-TABLE) LIVE IN TRDENG AND ARE PASSED BY REFERENCE ON EVERY
002600*    CALL.  ADAPTED FROM THE OLD QUOTSVR FUND-QUOTE LOOKUP SERVER CR-0533 
002700*    THE READ-QUOTE-FILE/SERVICE-ENTRY SKELETON BECAME THE ORDER  CR-0533 
002800*    ADD/REMOVE/FIND SKELETON, ONE OPERATION CODE PER CALL.
002900*
003000*    CALLED AS:
003100*        CALL "ORDERSVC" USING LK-ORDER-REQUEST
003200*                               OT-TABLE-HEADER
003300*                               OB-BOOK-HEADER
003400*                               AT-TABLE-HEADER
003500*                               WS-COMMON-AREA.
003600*
003700*    CHANGE LOG.
003800*        1994-03-02 DLM  CR-0105  ORIGINAL PROGRAM, ADAPTED FROM THE
003900*                                 QUOTSVR QUOTE LOOKUP SERVER.    CR-0533 
004000*        1994-03-02 DLM  CR-0105  OP-CREATE FREEZES COLLATERAL VIA
004100*                                 ASSETSVC BEFORE THE ORDER ROW IS
004200*                                 EVER INSERTED - A HALF-CREATED ORDER
004300*                                 MUST NEVER EXIST.
004400*        1994-06-20 DLM  CR-0137  SEQUENCE-ID NOW ASSIGNED HERE, NOT
004500*                                 BY THE CALLER - WS-SEQUENCE-CTR IN
004600*                                 WS-COMMON-AREA IS THE SINGLE SOURCE.
004700*        1995-01-11 DLM  CR-0177  ADDED OP-REMOVE AND OP-FIND - ORDER
004800*                                 ROW IS NOW LOOKED UP BY SEQUENCE-ID
004900*                                 ONLY, NEVER BY POSITION.
005000*        1996-03-04 CJT  CR-0261  ABEND IF OP-REMOVE IS ASKED FOR A
005100*                                 SEQUENCE-ID THAT IS NOT ON THE TABLE
005200*                                 - THE CALLER SHOULD ALREADY KNOW.
005300*        1998-11-02 DLM  CR-0401  Y2K: OT-ENTRY-DATE NOW STAMPED FROM
005400*                                 WS-RUN-DATE (9(8)).
005500*        2001-07-26 CJT  CR-0455  ACTIVE-ORDER TABLE ENLARGED TO 2000
005600*                                 ROWS - SEE ORDRTAB CR-0455.
005700*        2002-09-10 RPK  CR-0472  LK-ORDER-REQUEST MOVED OUT TO ITS
005800*                                 OWN MEMBER, ORDREQ, SO CLRSVC COULD
005900*                                 CALL IN FOR OP-REMOVE CLEANUP.
006000*        2004-10-05 RPK  CR-0531  ADDED THE CREATE/REMOVE RUN COUNTERS
006100*                                 AND THE UPSI-0 TRACE PARAGRAPHS BELOW
006200*                                 - NO CHANGE TO THE ORDER LOGIC ITSELF.
006300*        2004-10-12 RPK  CR-0532  3500-REMOVE-ORDER'S CLOSE-THE-GAP
006400*                                 SHIFT WAS LEAVING OB-SELL-OT-SUBSCRIPT
006500*                                 / OB-BUY-OT-SUBSCRIPT STALE FOR EVERY
006600*                                 RESTING ORDER BELOW THE REMOVED ROW -
006700*                                 TRDENG'S 9310-VALIDATE-ORDER-ON-BOOK
006800*                                 WAS ABENDING ON THE NEXT ORDINARY
006900*                                 REMOVE.  ADDED 3650/3660 TO WALK BOTH
007000*                                 BOOKS AND REPOINT EVERY SUBSCRIPT
007100*                                 ABOVE THE REMOVED ROW DOWN BY ONE,
007200*                                 BEFORE OT-TABLE ITSELF IS COMPACTED.
007300*        2004-10-19 RPK  CR-0533  REWORDED THE HEADER NARRATIVE ANCR-0533 
007400*                                 PARAGRAPH BANNER THAT WERE STILLCR-0533 
007500*                                 NAMING THE OLD ONLINE LOOKUP SERCR-0533 
007600*                                 BY ITS OWN INTERNAL CALL-IN POINCR-0533 
007700*                                 NO LOGIC CHANGE.                CR-0533 
007800*
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. MSPG-3090.
008200 OBJECT-COMPUTER. MSPG-3090.
008300 SPECIAL-NAMES.
008400     CLASS DIRECTION-CLASS IS "BUY " "SELL",
008500     UPSI-0 ON STATUS IS WS-TRACE-ON
008600            OFF STATUS IS WS-TRACE-OFF.
008700*
008800 DATA DIVISION.
008900 WORKING-STORAGE SECTION.
009000*****************************************************************
009100*    STANDALONE COUNTERS - CR-0472.  A CHEAP CROSS-CHECK AGAINST
009200*    OT-ROW-COUNT WITHOUT HAVING TO WALK THE TABLE.
009300*****************************************************************
009400 77  WS-CREATE-COUNT             PIC S9(7)  COMP-5 VALUE ZERO.
009500 77  WS-REMOVE-COUNT             PIC S9(7)  COMP-5 VALUE ZERO.
009600*
009700*****************************************************************
009800*    LOCAL WORK AREA
009900*****************************************************************
010000 01  WS-LOCAL-AREA.
010100     05  WS-NEW-ROW-SUB           PIC S9(4)  COMP-5 VALUE ZERO.
010200     05  WS-FREEZE-ASSET          PIC X(5)          VALUE SPACES.
010300     05  FILLER                   PIC X(20)         VALUE SPACES.
010400*
010500*    ALTERNATE VIEW OF THE SEQUENCE COUNTER - USED TO SPLIT A
010600*    RUN-LONG SEQUENCE INTO A "BATCH" HIGH-ORDER PART AND A "SLOT"
010700*    LOW-ORDER PART FOR THE TRACE LINE BELOW (CR-0137).
010800 01  WS-SEQUENCE-TRACE-WORK.
010900     05  WS-SEQUENCE-TRACE        PIC S9(9)  COMP-5 VALUE ZERO.
011000 01  WS-SEQUENCE-TRACE-ALT REDEFINES WS-SEQUENCE-TRACE-WORK.
011100     05  WS-SEQUENCE-TRACE-BATCH  PIC S9(5)  COMP-5.
011200     05  WS-SEQUENCE-TRACE-SLOT   PIC S9(4)  COMP-5.
011300*
011400*    ALTERNATE VIEW OF THE FREEZE AMOUNT - CR-0531.
011500 01  WS-FREEZE-TRACE-WORK.
011600     05  WS-FREEZE-TRACE          PIC S9(9)V99      VALUE ZERO.
011700 01  WS-FREEZE-TRACE-ALT REDEFINES WS-FREEZE-TRACE-WORK.
011800     05  WS-FREEZE-TRACE-WHOLE    PIC S9(9).
011900     05  WS-FREEZE-TRACE-CENTS    PIC 99.
012000*
012100*    ALTERNATE VIEW OF THE CREATE/REMOVE CALL COUNTERS FOR THE
012200*    TERMINATE TRACE LINE - CR-0531.
012300 01  WS-CALL-COUNT-PAIR.
012400     05  WS-CALL-COUNT-CREATE     PIC S9(7)  COMP-5 VALUE ZERO.
012500     05  WS-CALL-COUNT-REMOVE     PIC S9(7)  COMP-5 VALUE ZERO.
012600 01  WS-CALL-COUNT-PAIR-ALT REDEFINES WS-CALL-COUNT-PAIR.
012700     05  WS-CALL-COUNT-COMBINED   PIC S9(14) COMP-5.
012800 01  WS-TRACE-LINE.
012900     05  FILLER                   PIC X(10) VALUE "ORDERSVC: ".
013000     05  WS-TRACE-LINE-TEXT       PIC X(60).
013100*
013200 LINKAGE SECTION.
013300*****************************************************************
013400*    ORDER REQUEST/RESPONSE BLOCK - ONE CALL, ONE OPERATION.
013500*    MOVED TO ITS OWN MEMBER, ORDREQ, UNDER CR-0472 SO CLRSVC
013600*    COULD SHARE THE IDENTICAL LAYOUT.
013700*****************************************************************
013800 COPY ORDREQ.
013900*
014000 COPY XFERREQ.
014100*
014200 COPY ORDRTAB.
014300*
014400 COPY ASSETTAB.
014500*
014600 COPY WSCOM.
014700*
014800 PROCEDURE DIVISION USING LK-ORDER-REQUEST
014900                          OT-TABLE-HEADER
015000                          OB-BOOK-HEADER
015100                          AT-TABLE-HEADER
015200                          WS-COMMON-AREA.
015300*
015400*****************************************************************
015500*    1000-START-ORDERSVC - ENTRY POINT. ONE OPERATION PER CALL.
015600*****************************************************************
015700 1000-START-ORDERSVC.
015800     SET LK-ORD-OK TO TRUE.
015900     IF LK-OP-CREATE
016000         PERFORM 3000-CREATE-ORDER THRU 3000-CREATE-ORDER-EXIT
016100     ELSE IF LK-OP-REMOVE
016200         PERFORM 3500-REMOVE-ORDER THRU 3500-REMOVE-ORDER-EXIT
016300     ELSE
016400         PERFORM 3700-FIND-ORDER THRU 3700-FIND-ORDER-EXIT.
016500     IF WS-TRACE-ON
016600         PERFORM 1050-TRACE-CALL-COUNTS.
016700     GOBACK.
016800*
016900*****************************************************************
017000*    1050-TRACE-CALL-COUNTS - UPSI-0 DEBUG AID (CR-0531).  THE
017100*    COMBINED VIEW IS JUST A CONVENIENT SINGLE DISPLAY OF BOTH
017200*    RUNNING COUNTS TOGETHER.
017300*****************************************************************
017400 1050-TRACE-CALL-COUNTS.
017500     MOVE WS-CREATE-COUNT TO WS-CALL-COUNT-CREATE.
017600     MOVE WS-REMOVE-COUNT TO WS-CALL-COUNT-REMOVE.
017700     MOVE SPACES TO WS-TRACE-LINE-TEXT.
017800     STRING "CALLS SO FAR=" DELIMITED BY SIZE
017900            WS-CALL-COUNT-COMBINED DELIMITED BY SIZE
018000       INTO WS-TRACE-LINE-TEXT.
018100     DISPLAY WS-TRACE-LINE.
018200*
018300*****************************************************************
018400*    3000-CREATE-ORDER - FREEZE COLLATERAL, THEN INSERT THE ORDER
018500*    ROW.  IF THE FREEZE FAILS THE ORDER IS NEVER CREATED - THE
018600*    CALLER SEES LK-ORD-INSUFFICIENT AND NOTHING ELSE CHANGES
018700*    (CR-0105).
018800*****************************************************************
018900 3000-CREATE-ORDER.
019000     ADD 1 TO WS-CREATE-COUNT.
019100     PERFORM 3100-FREEZE-COLLATERAL.
019200     IF LK-ORD-INSUFFICIENT
019300         GO TO 3000-CREATE-ORDER-EXIT.
019400     PERFORM 3200-ASSIGN-SEQUENCE.
019500     PERFORM 3300-INSERT-ACTIVE-ORDER.
019600     IF WS-TRACE-ON
019700         PERFORM 3050-TRACE-CREATE.
019800 3000-CREATE-ORDER-EXIT.
019900     EXIT.
020000*
020100*****************************************************************
020200*    3050-TRACE-CREATE - UPSI-0 DEBUG AID (CR-0137).
020300*****************************************************************
020400 3050-TRACE-CREATE.
020500     MOVE LK-ORD-SEQUENCE-ID TO WS-SEQUENCE-TRACE-WORK.
020600     MOVE SPACES TO WS-TRACE-LINE-TEXT.
020700     STRING "ORDER " DELIMITED BY SIZE
020800            WS-SEQUENCE-TRACE-BATCH DELIMITED BY SIZE
020900            "-" DELIMITED BY SIZE
021000            WS-SEQUENCE-TRACE-SLOT DELIMITED BY SIZE
021100            " CREATED FOR USER " DELIMITED BY SIZE
021200            LK-ORD-USER-ID DELIMITED BY SIZE
021300       INTO WS-TRACE-LINE-TEXT.
021400     DISPLAY WS-TRACE-LINE.
021500*
021600*****************************************************************
021700*    3100-FREEZE-COLLATERAL - A BUY ORDER FREEZES PRICE*AMOUNT OF
021800*    FIAT; A SELL ORDER FREEZES AMOUNT OF STOCK.  ASSETSVC DOES
021900*    THE BALANCE CHECK AND THE AVAILABLE-TO-FROZEN MOVE IN ONE
022000*    CALL (CR-0105).
022100*****************************************************************
022200 3100-FREEZE-COLLATERAL.
022300     SET LK-XFER-AVAIL-FROZEN TO TRUE.
022400     MOVE LK-ORD-USER-ID TO LK-FROM-USER-ID.
022500     MOVE LK-ORD-USER-ID TO LK-TO-USER-ID.
022600     SET LK-CHECK-BALANCE-YES TO TRUE.
022700     IF LK-ORD-DIRECTION-BUY
022800         MOVE WS-ASSET-FIAT TO LK-ASSET-ID
022900         MULTIPLY LK-ORD-PRICE BY LK-ORD-AMOUNT
023000             GIVING WS-ROUND-RAW
023100         PERFORM 8000-ROUND-HALF-UP THRU 8000-ROUND-HALF-UP-EXIT
023200         MOVE WS-ROUND-RESULT TO LK-AMOUNT
023300     ELSE
023400         MOVE WS-ASSET-STOCK TO LK-ASSET-ID
023500         MOVE LK-ORD-AMOUNT TO LK-AMOUNT.
023600     IF WS-TRACE-ON
023700         PERFORM 3150-TRACE-FREEZE.
023800     CALL "ASSETSVC" USING LK-TRANSFER-REQUEST
023900                           AT-TABLE-HEADER
024000                           WS-COMMON-AREA.
024100     IF LK-TRANSFER-INSUFFICIENT
024200         SET LK-ORD-INSUFFICIENT TO TRUE.
024300*
024400*****************************************************************
024500*    3150-TRACE-FREEZE - UPSI-0 DEBUG AID (CR-0531).
024600*****************************************************************
024700 3150-TRACE-FREEZE.
024800     MOVE LK-AMOUNT TO WS-FREEZE-TRACE-WORK.
024900     MOVE SPACES TO WS-TRACE-LINE-TEXT.
025000     STRING "FREEZE ASSET=" DELIMITED BY SIZE
025100            LK-ASSET-ID DELIMITED BY SIZE
025200            " AMT=" DELIMITED BY SIZE
025300            WS-FREEZE-TRACE-WHOLE DELIMITED BY SIZE
025400            "." DELIMITED BY SIZE
025500            WS-FREEZE-TRACE-CENTS DELIMITED BY SIZE
025600       INTO WS-TRACE-LINE-TEXT.
025700     DISPLAY WS-TRACE-LINE.
025800*
025900*****************************************************************
026000*    3200-ASSIGN-SEQUENCE - WS-SEQUENCE-CTR IS THE ONE COUNTER
026100*    FOR THE WHOLE RUN - EVERY ORDER GETS THE NEXT NUMBER, NEVER
026200*    REUSED EVEN AFTER A CANCEL (CR-0137).
026300*****************************************************************
026400 3200-ASSIGN-SEQUENCE.
026500     ADD 1 TO WS-SEQUENCE-CTR.
026600     MOVE WS-SEQUENCE-CTR TO LK-ORD-SEQUENCE-ID.
026700*
026800*****************************************************************
026900*    3300-INSERT-ACTIVE-ORDER - APPENDS THE NEW ORDER TO OT-TABLE
027000*    AS STATUS PENDING.  MATCHENG PLACES IT ON A BOOK SEPARATELY -
027100*    ORDERSVC KNOWS NOTHING OF PRICE/TIME PRIORITY.
027200*****************************************************************
027300 3300-INSERT-ACTIVE-ORDER.
027400     ADD 1 TO OT-ROW-COUNT.
027500     SET OT-IDX TO OT-ROW-COUNT.
027600     MOVE LK-ORD-SEQUENCE-ID TO OT-TAB-SEQUENCE-ID (OT-IDX).
027700     MOVE LK-ORD-USER-ID TO OT-TAB-USER-ID (OT-IDX).
027800     MOVE LK-ORD-DIRECTION TO OT-TAB-DIRECTION (OT-IDX).
027900     MOVE LK-ORD-PRICE TO OT-TAB-PRICE (OT-IDX).
028000     MOVE LK-ORD-AMOUNT TO OT-TAB-AMOUNT (OT-IDX).
028100     MOVE LK-ORD-AMOUNT TO OT-TAB-UNFILLED-AMOUNT (OT-IDX).
028200     SET OT-TAB-PENDING (OT-IDX) TO TRUE.
028300     MOVE WS-RUN-DATE TO OT-TAB-ENTRY-DATE (OT-IDX).
028400     SET OT-TAB-ROW-IN-USE (OT-IDX) TO TRUE.
028500     MOVE OT-IDX TO LK-ORD-RESULT-SUBSCRIPT.
028600     MOVE OT-IDX TO WS-NEW-ROW-SUB.
028700*
028800*****************************************************************
028900*    3500-REMOVE-ORDER - DROPS THE ROW FOR LK-ORD-SEQUENCE-ID BY
029000*    SLIDING THE REST OF OT-TABLE UP ONE SLOT.  THE CALLER (CLRSVC
029100*    OR MATCHENG) MUST HAVE ALREADY TAKEN IT OFF ITS BOOK - THAT IS
029200*    NOT ORDERSVC'S JOB.  ABENDS IF THE SEQUENCE-ID IS NOT THERE -
029300*    THE CALLER SHOULD ALREADY KNOW IT IS (CR-0261).  EVERY OTHER
029400*    RESTING ORDER'S BOOK ENTRY STILL POINTS INTO OT-TABLE BY
029500*    SUBSCRIPT, SO BOTH BOOKS MUST BE REPOINTED BEFORE THE SHIFT
029600*    BELOW MOVES ANYTHING - OTHERWISE A LATER VALIDATE PASS CANNOT
029700*    FIND ITS ORDER ON THE BOOK ANY MORE (CR-0532).
029800*****************************************************************
029900 3500-REMOVE-ORDER.
030000     ADD 1 TO WS-REMOVE-COUNT.
030100     PERFORM 3700-FIND-ORDER THRU 3700-FIND-ORDER-EXIT.
030200     IF LK-ORD-NOT-FOUND
030300         MOVE "ORDERSVC: REMOVE-ORDER, SEQUENCE-ID NOT ON TABLE"
030400             TO WS-ABEND-TEXT
030500         SET WS-ABEND-OCCURRED TO TRUE
030600         DISPLAY WS-ABEND-TEXT
030700         GO TO 3500-REMOVE-ORDER-EXIT.
030800     MOVE LK-ORD-RESULT-SUBSCRIPT TO WS-NEW-ROW-SUB.
030900     PERFORM 3650-REPOINT-SELL-BOOK
031000         VARYING OB-SELL-IDX FROM 1 BY 1
031100         UNTIL OB-SELL-IDX > OB-SELL-BOOK-COUNT.
031200     PERFORM 3660-REPOINT-BUY-BOOK
031300         VARYING OB-BUY-IDX FROM 1 BY 1
031400         UNTIL OB-BUY-IDX > OB-BUY-BOOK-COUNT.
031500     SET OT-IDX TO WS-NEW-ROW-SUB.
031600     PERFORM 3600-SHIFT-ROWS-UP
031700         VARYING OT-IDX FROM WS-NEW-ROW-SUB BY 1
031800         UNTIL OT-IDX >= OT-ROW-COUNT.
031900     SUBTRACT 1 FROM OT-ROW-COUNT.
032000 3500-REMOVE-ORDER-EXIT.
032100     EXIT.
032200*
032300*****************************************************************
032400*    3600-SHIFT-ROWS-UP - ONE SLOT OF THE CLOSE-THE-GAP SHIFT.
032500*****************************************************************
032600 3600-SHIFT-ROWS-UP.
032700     SET OT-IDX2 TO OT-IDX.
032800     SET OT-IDX2 UP BY 1.
032900     MOVE OT-TAB-ENTRY (OT-IDX2) TO OT-TAB-ENTRY (OT-IDX).
033000*
033100*****************************************************************
033200*    3650-REPOINT-SELL-BOOK - THE REMOVED ROW ITSELF IS ALREADY OFF
033300*    BOTH BOOKS BY THE TIME WE ARE CALLED, SO ANY SELL-BOOK ENTRY
033400*    STILL POINTING ABOVE IT MOVES DOWN ONE SLOT WHEN OT-TABLE IS
033500*    COMPACTED BELOW - REPOINT IT HERE, BEFORE THE COMPACTION RUNS
033600*    (CR-0532).
033700*****************************************************************
033800 3650-REPOINT-SELL-BOOK.
033900     IF OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX) > WS-NEW-ROW-SUB
034000         SUBTRACT 1 FROM OB-SELL-OT-SUBSCRIPT (OB-SELL-IDX).
034100*
034200*****************************************************************
034300*    3660-REPOINT-BUY-BOOK - MIRRORS 3650 FOR THE BUY-BOOK (CR-0532).
034400*****************************************************************
034500 3660-REPOINT-BUY-BOOK.
034600     IF OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX) > WS-NEW-ROW-SUB
034700         SUBTRACT 1 FROM OB-BUY-OT-SUBSCRIPT (OB-BUY-IDX).
034800*
034900*****************************************************************
035000*    3700-FIND-ORDER - LOCATES LK-ORD-SEQUENCE-ID IN OT-TABLE.
035100*    RETURNS THE SUBSCRIPT IN LK-ORD-RESULT-SUBSCRIPT AND LOADS
035200*    THE DIRECTION/PRICE/AMOUNT BACK INTO THE REQUEST BLOCK SO A
035300*    CALLER NEEDING OP-FIND DOES NOT HAVE TO TOUCH OT-TABLE ITSELF.
035400*****************************************************************
035500 3700-FIND-ORDER.
035600     SET LK-ORD-OK TO TRUE.
035700     IF OT-ROW-COUNT = ZERO
035800         SET LK-ORD-NOT-FOUND TO TRUE
035900         GO TO 3700-FIND-ORDER-EXIT.
036000     SET OT-IDX TO 1.
036100     SEARCH OT-TABLE
036200         AT END SET LK-ORD-NOT-FOUND TO TRUE
036300         WHEN OT-TAB-SEQUENCE-ID (OT-IDX) = LK-ORD-SEQUENCE-ID
036400             MOVE OT-IDX TO LK-ORD-RESULT-SUBSCRIPT
036500             MOVE OT-TAB-USER-ID (OT-IDX) TO LK-ORD-USER-ID
036600             MOVE OT-TAB-DIRECTION (OT-IDX) TO LK-ORD-DIRECTION
036700             MOVE OT-TAB-PRICE (OT-IDX) TO LK-ORD-PRICE
036800             MOVE OT-TAB-UNFILLED-AMOUNT (OT-IDX) TO LK-ORD-AMOUNT.
036900 3700-FIND-ORDER-EXIT.
037000     EXIT.
037100*
037200*****************************************************************
037300*    8000-ROUND-HALF-UP - STANDARD MONEY-MULTIPLY ROUNDING USED
037400*    EVERYWHERE PRICE*AMOUNT IS COMPUTED - ADD A HALF-CENT AT THE
037500*    4TH DECIMAL, THEN MOVE DOWN TO 2 DECIMALS TRUNCATES THE REST.
037600*    SAME PARAGRAPH, SAME WS-ROUND-WORK FIELDS, IN EVERY PROGRAM
037700*    THAT MULTIPLIES MONEY (ORDERSVC/CLRSVC/TRDENG) (CR-0212).
037800*****************************************************************
037900 8000-ROUND-HALF-UP.
038000     ADD 0.0050 TO WS-ROUND-RAW.
038100     MOVE WS-ROUND-RAW TO WS-ROUND-RESULT.
038200 8000-ROUND-HALF-UP-EXIT.
038300     EXIT.
