000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP
000300*
000400*    ORDRTAB     -  ACTIVE ORDER ROW, ORDER TABLE, ORDER BOOKS
000500*
000600*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000700*    MERIDIAN SECURITIES PROCESSING GROUP.
000800*    ALL RIGHTS RESERVED.
000900*
001000*    #ident  "@(#) trading/copy/ORDRTAB.cpy  $Revision: 1.13 $"
001100*
001200*    PURPOSE.
001300*        OT-ENTRY IS ONE ACTIVE ORDER (KEYED BY SEQUENCE ID).
001400*        OT-TABLE IS THE WHOLE ACTIVE-ORDER TABLE HELD IN WORKING
001500*        STORAGE FOR THE LIFE OF THE BATCH RUN.
001600*        OB-ENTRY IS ONE SLOT OF AN ORDER BOOK (BUY-BOOK OR
001700*        SELL-BOOK) - IT DOES NOT DUPLICATE THE ORDER, IT ONLY
001800*        POINTS BACK TO THE OT-TABLE ROW BY SUBSCRIPT SO BOTH
001900*        STRUCTURES STAY IN STEP (SEE TRDENG 9300-VALIDATE-BOOK
002000*        -RECON).  BOOKS ARE HELD IN PRICE/TIME PRIORITY ORDER -
002100*        INSERTION SHUFFLES THE TABLE, SO NO SEPARATE SORT STEP
002200*        IS NEEDED AT MATCH TIME.
002300*
002400*    CHANGE LOG.
002500*        1994-04-19 RPK  CR-0119  ORIGINAL ROW - BUY/SELL ORDERS.
002600*        1994-08-02 DLM  CR-0150  ADDED OT-UNFILLED-AMOUNT COLUMN.
002700*        1995-01-11 DLM  CR-0177  ADDED OT-STATUS / 88-LEVELS.
002800*        1995-09-19 RPK  CR-0212  ADDED OB-ENTRY ORDER BOOK SLOT.
002900*        1996-03-04 CJT  CR-0260  SPLIT BUY-BOOK / SELL-BOOK HEADERS.
003000*        1998-11-29 DLM  CR-0403  Y2K: OT-ENTRY-DATE WIDENED 9(8).
003100*        2001-07-26 CJT  CR-0455  SIZED TABLES TO 2000 ORDERS.
003200*        2002-02-14 DLM  CR-0468  ADDED OT-IDX2 FOR THE REMOVE-ORDER
003300*                                  CLOSE-THE-GAP SHIFT IN ORDERSVC.
003400*        2002-09-03 CJT  CR-0471  ADDED OB-SELL-IDX2/OB-BUY-IDX2 FOR
003500*                                  THE PRICE/TIME INSERT SHIFT IN
003600*                                  MATCHENG.
003700*
003800 01  OT-ENTRY.
003900     05  OT-SEQUENCE-ID               PIC S9(9)  COMP-5.
004000     05  OT-USER-ID                   PIC S9(9)  COMP-5.
004100     05  OT-DIRECTION                 PIC X(4).
004200         88  OT-DIRECTION-BUY             VALUE "BUY ".
004300         88  OT-DIRECTION-SELL            VALUE "SELL".
004400     05  OT-PRICE                     PIC S9(9)V99.
004500     05  OT-AMOUNT                    PIC S9(7)V99.
004600     05  OT-UNFILLED-AMOUNT           PIC S9(7)V99.
004700     05  OT-STATUS                    PIC X(1).
004800         88  OT-PENDING                   VALUE "P".
004900         88  OT-FULLY-FILLED              VALUE "F".
005000         88  OT-PARTIALLY-FILLED          VALUE "R".
005100         88  OT-CANCELLED                 VALUE "C".
005200     05  OT-ENTRY-DATE                PIC 9(8).
005300     05  OT-IN-USE-SWITCH             PIC X(1).
005400         88  OT-ROW-IN-USE                VALUE "Y".
005500         88  OT-ROW-FREE                  VALUE "N".
005600     05  FILLER                       PIC X(10).
005700*
005800 01  OT-ENTRY-ALT-VIEW REDEFINES OT-ENTRY.
005900     05  OT-ALT-SEQUENCE-ID           PIC S9(9)  COMP-5.
006000     05  OT-ALT-USER-ID               PIC S9(9)  COMP-5.
006100     05  OT-ALT-DIRECTION             PIC X(4).
006200     05  OT-ALT-MONEY-SIDE.
006300         10  OT-ALT-PRICE             PIC S9(9)V99.
006400         10  OT-ALT-AMOUNT            PIC S9(7)V99.
006500         10  OT-ALT-UNFILLED-AMOUNT   PIC S9(7)V99.
006600     05  FILLER                       PIC X(20).
006700*
006800 01  OT-TABLE-HEADER.
006900     05  OT-ROW-COUNT                 PIC S9(4)  COMP-5 VALUE ZERO.
007000     05  OT-TABLE OCCURS 1 TO 2000 TIMES
007100             DEPENDING ON OT-ROW-COUNT
007200             INDEXED BY OT-IDX OT-IDX2.
007300         10  OT-TAB-ENTRY.
007400             15  OT-TAB-SEQUENCE-ID       PIC S9(9)  COMP-5.
007500             15  OT-TAB-USER-ID           PIC S9(9)  COMP-5.
007600             15  OT-TAB-DIRECTION         PIC X(4).
007700                 88  OT-TAB-DIRECTION-BUY     VALUE "BUY ".
007800                 88  OT-TAB-DIRECTION-SELL    VALUE "SELL".
007900             15  OT-TAB-PRICE             PIC S9(9)V99.
008000             15  OT-TAB-AMOUNT            PIC S9(7)V99.
008100             15  OT-TAB-UNFILLED-AMOUNT   PIC S9(7)V99.
008200             15  OT-TAB-STATUS            PIC X(1).
008300                 88  OT-TAB-PENDING           VALUE "P".
008400                 88  OT-TAB-FULLY-FILLED      VALUE "F".
008500                 88  OT-TAB-PARTIALLY-FILLED  VALUE "R".
008600                 88  OT-TAB-CANCELLED         VALUE "C".
008700             15  OT-TAB-ENTRY-DATE        PIC 9(8).
008800             15  OT-TAB-IN-USE-SWITCH     PIC X(1).
008900                 88  OT-TAB-ROW-IN-USE        VALUE "Y".
009000                 88  OT-TAB-ROW-FREE          VALUE "N".
009100             15  FILLER                   PIC X(10).
009200*
009300 01  OB-BOOK-HEADER.
009400     05  OB-SELL-BOOK-COUNT           PIC S9(4)  COMP-5 VALUE ZERO.
009500     05  OB-SELL-BOOK OCCURS 1 TO 2000 TIMES
009600             DEPENDING ON OB-SELL-BOOK-COUNT
009700             INDEXED BY OB-SELL-IDX OB-SELL-IDX2.
009800         10  OB-SELL-OT-SUBSCRIPT     PIC S9(4)  COMP-5.
009900     05  OB-BUY-BOOK-COUNT            PIC S9(4)  COMP-5 VALUE ZERO.
010000     05  OB-BUY-BOOK OCCURS 1 TO 2000 TIMES
010100             DEPENDING ON OB-BUY-BOOK-COUNT
010200             INDEXED BY OB-BUY-IDX OB-BUY-IDX2.
010300         10  OB-BUY-OT-SUBSCRIPT      PIC S9(4)  COMP-5.
