000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP
000300*
000400*    WSCOM       -  COMMON WORK AREA / PARAMETER COPYBOOK
000500*
000600*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000700*    MERIDIAN SECURITIES PROCESSING GROUP.
000800*    ALL RIGHTS RESERVED.
000900*
001000*    #ident  "@(#) trading/copy/WSCOM.cpy  $Revision: 1.9 $"
001100*
001200*    PURPOSE.
001300*        CONSTANTS, 88-LEVEL SWITCHES AND ROUNDING WORK FIELDS
001400*        SHARED BY EVERY PROGRAM IN THE TRADING ENGINE BATCH
001500*        SUITE (TRDENG, ASSETSVC, ORDERSVC, MATCHENG, CLRSVC).
001600*        COPY THIS MEMBER INTO WORKING-STORAGE IN THE CALLING
001700*        PROGRAM AND AGAIN INTO LINKAGE SECTION IN EACH CALLED
001800*        SUBPROGRAM SO BOTH SEE IDENTICAL 88-LEVEL NAMES.
001900*
002000*    CHANGE LOG.
002100*        1994-02-08 RPK  CR-0100  ORIGINAL MEMBER - LEDGER CONSTANTS.
002200*        1994-02-21 RPK  CR-0104  ADDED WS-XFER-TYPE SWITCH.
002300*        1994-05-30 DLM  CR-0131  ADDED BALANCE-CHECK SWITCH.
002400*        1995-01-11 DLM  CR-0177  ADDED WS-ABEND-SWITCH, ABEND TEXT.
002500*        1995-09-19 RPK  CR-0212  ADDED ROUNDING WORK FIELDS (HALF-UP).
002600*        1996-03-04 CJT  CR-0260  ADDED DIRECTION 88-LEVELS.
002700*        1998-11-02 DLM  CR-0401  Y2K: WS-RUN-DATE WIDENED TO 9(8).
002800*        1999-02-17 DLM  CR-0402  Y2K: VERIFIED NO 2-DIGIT YEAR FIELDS.
002900*        2001-07-26 CJT  CR-0455  ADDED WS-SEQUENCE-CTR COUNTER.
003000*        2004-10-05 RPK  CR-0530  ADDED STATUS-CODE 88-LEVELS.
003100*
003200 01  WS-COMMON-AREA.
003300     05  WS-TRADER-BASE          PIC S9(9)  COMP-5 VALUE 10000.
003400     05  WS-DEBT-ACCOUNT         PIC S9(9)  COMP-5 VALUE 0.
003500     05  WS-ASSET-FIAT           PIC X(5)   VALUE "FIAT ".
003600     05  WS-ASSET-STOCK          PIC X(5)   VALUE "STOCK".
003700     05  WS-DIRECTION-BUY        PIC X(4)   VALUE "BUY ".
003800     05  WS-DIRECTION-SELL       PIC X(4)   VALUE "SELL".
003900     05  WS-STATUS-PENDING       PIC X(1)   VALUE "P".
004000     05  WS-STATUS-FILLED        PIC X(1)   VALUE "F".
004100     05  WS-STATUS-PARTIAL       PIC X(1)   VALUE "R".
004200     05  WS-STATUS-CANCELLED     PIC X(1)   VALUE "C".
004300     05  WS-XFER-TYPE            PIC X(1).
004400         88  WS-XFER-AVAIL-AVAIL     VALUE "A".
004500         88  WS-XFER-AVAIL-FROZEN    VALUE "F".
004600         88  WS-XFER-FROZEN-AVAIL    VALUE "R".
004700     05  WS-CHECK-BALANCE-SW     PIC X(1).
004800         88  WS-CHECK-BALANCE-YES    VALUE "Y".
004900         88  WS-CHECK-BALANCE-NO     VALUE "N".
005000     05  WS-ABEND-SWITCH         PIC X(1)   VALUE "N".
005100         88  WS-ABEND-OCCURRED       VALUE "Y".
005200     05  WS-ABEND-TEXT           PIC X(60)  VALUE SPACES.
005300     05  WS-RUN-DATE             PIC 9(8)   COMP-5 VALUE ZERO.
005400     05  WS-SEQUENCE-CTR         PIC S9(9)  COMP-5 VALUE ZERO.
005500     05  WS-ROUND-WORK.
005600         10  WS-ROUND-RAW        PIC S9(9)V9(4)        VALUE ZERO.
005700         10  WS-ROUND-RESULT     PIC S9(9)V99          VALUE ZERO.
005800     05  FILLER                  PIC X(30)  VALUE SPACES.
