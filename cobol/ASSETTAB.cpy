000100*
000200*    (c) 2026 MERIDIAN SECURITIES PROCESSING GROUP
000300*
000400*    ASSETTAB    -  ASSET LEDGER ROW AND IN-MEMORY LEDGER TABLE
000500*
000600*    THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF
000700*    MERIDIAN SECURITIES PROCESSING GROUP.
000800*    ALL RIGHTS RESERVED.
000900*
001000*    #ident  "@(#) trading/copy/ASSETTAB.cpy  $Revision: 1.11 $"
001100*
001200*    PURPOSE.
001300*        AT-ENTRY IS ONE ROW OF THE ASSET LEDGER - ONE USER/ASSET
001400*        AVAILABLE/FROZEN PAIR.  THE USER-ID 0 ROW IS THE "DEBT"
001500*        ACCOUNT - THE OFFSETTING ENTRY FOR EVERY DEPOSIT - AND
001600*        MAY CARRY A NEGATIVE AVAILABLE BALANCE; ALL OTHER ROWS
001700*        ARE TRADER ACCOUNTS AND MAY NEVER GO NEGATIVE.
001800*        AT-TABLE IS THE WHOLE LEDGER HELD IN WORKING STORAGE FOR
001900*        THE LIFE OF THE BATCH RUN - THERE IS NO LEDGER FILE.
002000*        AT-LAST-TXN-DATE AND AT-ROW-STATUS ARE HOUSEKEEPING, NOT
002100*        PART OF THE BALANCE ARITHMETIC.
002200*
002300*    CHANGE LOG.
002400*        1994-02-08 RPK  CR-0100  ORIGINAL ROW - AVAILABLE ONLY.
002500*        1994-03-15 RPK  CR-0112  ADDED AT-FROZEN COLUMN.
002600*        1994-07-01 DLM  CR-0144  ADDED AT-LAST-TXN-DATE STAMP.
002700*        1995-09-19 RPK  CR-0212  ADDED AT-ROW-STATUS / 88-LEVELS.
002800*        1998-11-29 DLM  CR-0403  Y2K: AT-LAST-TXN-DATE WIDENED 9(8).
002900*        2001-07-26 CJT  CR-0455  SIZED AT-TABLE TO 400 ROWS.
003000*        2006-03-30 RPK  CR-0561  ADDED AT-AVAIL-X / AT-FROZEN-X VIEWS
003100*                                  FOR REPORT-LINE EDITING.
003200*
003300 01  AT-ENTRY.
003400     05  AT-USER-ID                  PIC S9(9)  COMP-5.
003500     05  AT-ASSET-ID                 PIC X(5).
003600     05  AT-AVAILABLE                PIC S9(9)V99.
003700     05  AT-FROZEN                   PIC S9(9)V99.
003800     05  AT-ROW-STATUS                PIC X(1).
003900         88  AT-TRADER-ACCOUNT            VALUE "T".
004000         88  AT-DEBT-ACCOUNT              VALUE "D".
004100     05  AT-LAST-TXN-DATE             PIC 9(8).
004200     05  FILLER                       PIC X(15).
004300*
004400 01  AT-ENTRY-ALT-VIEW REDEFINES AT-ENTRY.
004500     05  AT-ALT-KEY.
004600         10  AT-ALT-USER-ID           PIC S9(9)  COMP-5.
004700         10  AT-ALT-ASSET-ID          PIC X(5).
004800     05  AT-ALT-BALANCES.
004900         10  AT-ALT-AVAILABLE         PIC S9(9)V99.
005000         10  AT-ALT-FROZEN            PIC S9(9)V99.
005100     05  FILLER                       PIC X(24).
005200*
005300 01  AT-TABLE-HEADER.
005400     05  AT-ROW-COUNT                 PIC S9(4)  COMP-5 VALUE ZERO.
005500     05  AT-TABLE OCCURS 1 TO 400 TIMES
005600             DEPENDING ON AT-ROW-COUNT
005700             INDEXED BY AT-IDX AT-IDX2.
005800         10  AT-TAB-ENTRY.
005900             15  AT-TAB-USER-ID       PIC S9(9)  COMP-5.
006000             15  AT-TAB-ASSET-ID      PIC X(5).
006100             15  AT-TAB-AVAILABLE     PIC S9(9)V99.
006200             15  AT-TAB-FROZEN        PIC S9(9)V99.
006300             15  AT-TAB-ROW-STATUS    PIC X(1).
006400                 88  AT-TAB-TRADER-ACCOUNT    VALUE "T".
006500                 88  AT-TAB-DEBT-ACCOUNT      VALUE "D".
006600             15  AT-TAB-LAST-TXN-DATE PIC 9(8).
006700             15  FILLER               PIC X(15).
